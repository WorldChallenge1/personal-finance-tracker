000100*******************************************
000110*                                          *
000120*  Record Definition For Budget File      *
000130*     Uses Bud-Cat-Id as key              *
000140*******************************************
000150*  File size 76 bytes (fields only, see filler below).
000160*
000170* 05/02/91 rjd - Created - one record per member budget.
000180* 30/03/95 tm  - Bud-Period added.  WEEKLY & QUARTERLY &
000190*                YEARLY defined in the copybook comments
000200*                below but the posting programs force
000210*                every new budget to MONTHLY - do not
000220*                remove the other values from the note,
000230*                sales keep asking for them.
000240* 09/02/26 vbc - Bud-Is-Monthly condition-name added on
000250*                Bud-Period, same tidy-up as the other
000260*                master copybooks.
000270*
000280*   Bud-Period values defined:  MONTHLY, WEEKLY,
000290*   QUARTERLY, YEARLY - only MONTHLY is processed by
000300*   this suite at present.
000310*
000320 01  FT-Budget-Record.
000330*    Bud-Cat-Id is always an expense category id.
000340     03  Bud-Cat-Id            pic 9(9).
000350     03  Bud-Amount            pic s9(13)v99  comp-3.
000360     03  Bud-Period            pic x(9)  value "MONTHLY  ".
000370         88  Bud-Is-Monthly    value "MONTHLY  ".
000380     03  Bud-Desc              pic x(50).
000390     03  filler                pic x(6).
