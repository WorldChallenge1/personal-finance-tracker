000100*******************************************
000110*                                          *
000120*  Record Definition For Transaction      *
000130*        Ledger File                      *
000140*     Uses Txn-Id, Txn-Date as keys       *
000150*******************************************
000160*  File size 81 bytes (fields only, see filler below).
000170*
000180* 22/06/87 rjd - Created.
000190* 30/01/91 rjd - Txn-Cat-Id added when the category
000200*                master was split out of this record.
000210* 14/09/99 cjw - Y2K: Txn-Date widened 6 -> 8 digits
000220*                (ccyymmdd), all callers reworked.
000230* 09/02/26 vbc - Txn-Is-Income / Txn-Is-Expense condition-names
000240*                added on Txn-Type - programs kept comparing
000250*                the literal, tidied up as the new report
000260*                suite touched this copybook anyway.
000270*
000280 01  FT-Transaction-Record.
000290*    Txn-Date is ccyymmdd, Txn-Type is "INCOME " or "EXPENSE",
000300*    Txn-Amount is always carried as a positive quantity - the
000310*    sign of the movement comes from Txn-Type, not the amount.
000320*
000330     03  Txn-Id                pic 9(9).
000340     03  Txn-Date              pic 9(8).
000350     03  Txn-Desc              pic x(40).
000360     03  Txn-Type              pic x(7).
000370         88  Txn-Is-Income     value "INCOME ".
000380         88  Txn-Is-Expense    value "EXPENSE".
000390     03  Txn-Amount            pic s9(13)v99  comp-3.
000400     03  Txn-Cat-Id            pic 9(9).
000410     03  filler                pic x(2).
