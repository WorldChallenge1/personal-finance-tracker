000100*****************************************************************
000110*                                                               *
000120*                 Finance Tracker - CSV Import                 *
000130*             Validate And Post External Feed                  *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190      program-id.         ft030.
000200*
000210     author.              tm.
000220*
000230     installation.        Greenfield Credit Union - Data
000240                          Processing Dept.
000250*
000260     date-written.        30 March 1995.
000270*
000280     date-compiled.
000290*
000300     security.            Confidential - Internal Use Only.
000310                          Property of Greenfield Credit Union -
000320                          Data Processing Dept.  Not for
000330                          release outside the Department.
000340*
000350*    Remarks.             Validates the branch teller's CSV feed
000360*                         row by row against the category master.
000370*                         All-or-nothing: one bad row on the feed
000380*                         blocks the whole file, and the first ten
000390*                         errors are listed on IMPRPT.  A clean
000400*                         file is appended to the transaction
000410*                         ledger.
000420*
000430*    Called modules.      None.
000440*
000450*    Files used.
000460*                         CATFILE.   Category master      
000470     *    (input).
000480*                         IMPFEED.   Import feed, line-sequential
000490*                                    text                 
000500     *    (input).
000510*                         TXNFILE.   Transaction ledger     (i-o,
000520*                                    extended on a clean import).
000530*                         IMPRPT.    Import exception report
000540*                                    (output).
000550*
000560* Changes:
000570* 30/03/95 tm  - 1.0.00 Created, for the new teller-side CSV feed.
000580* 14/09/99 cjw - Y2K   Date parsing already took a 4-digit year in
000590*                       every format here, nothing to widen.
000600*                       Logged for the audit.
000610* 08/07/03 kp  -     .1 Blank description now defaulted to
000620*                       "Imported transaction" instead of being
000630*                       rejected outright (helpdesk ticket 3390).
000640* 19/05/17 sjo -     .2 Row 1 header check tightened - a feed
000650*                       missing the date, column is now rejected
000660*                       outright rather than limping through with
000670*                       blank fields.
000680* 02/02/26 vbc -     .3 Tidied comments for the new report suite,
000690*                       no logic change.
000700* 09/02/26 vbc -     .4 WS-Row-Number was starting at zero, so
000710*                       the first data row's error always read
000720*                       "Row 1" - now seeded to 1 ahead of the
000730*                       validate loop so numbering matches the
000740*                       feed (row 2 is the first data row, row 1
000750*                       is the header).  Category-not-found and
000760*                       type-mismatch messages now carry the
000770*                       actual id/type values instead of a fixed
000780*                       wording (helpdesk ticket 5291).
000790*
000800 environment             division.
000810*
000820 configuration            section.
000830 copy "ftcopy-ftenv.cob".
000840*
000850 input-output            section.
000860 file-control.
000870     select   Category-File    assign       "CATFILE"
000880                                organization sequential
000890                                status       Category-Status.
000900     select   Import-Feed      assign       "IMPFEED"
000910                                organization line sequential
000920                                status       Import-Status.
000930     select   Transaction-File assign       "TXNFILE"
000940                                organization sequential
000950                                status       Transaction-Status.
000960     select   Import-Report    assign       "IMPRPT"
000970                                organization sequential
000980                                status       Impr-Status.
000990*
001000 data                    division.
001010*
001020 file section.
001030*
001040 fd  Category-File.
001050 copy "ftcopy-wsftcat.cob".
001060*
001070 fd  Import-Feed.
001080 01  Import-Feed-Line             pic x(200).
001090*
001100 fd  Transaction-File.
001110 copy "ftcopy-wsfttxn.cob".
001120*
001130 fd  Import-Report.
001140 01  Import-Report-Line           pic x(132).
001150*
001160 working-storage section.
001170*
001180 77  Prog-Name              pic x(17) value "FT030 (1.0.04)".
001190*
001200 copy "ftcopy-wsftdate.cob".
001210*
001220 01  WS-File-Status.
001230     03  Category-Status     pic xx     value zeros.
001240     03  Import-Status       pic xx     value zeros.
001250     03  Transaction-Status  pic xx     value zeros.
001260     03  Impr-Status         pic xx     value zeros.
001270     03  filler                  pic x(2).
001280*
001290 01  WS-Eof-Switches.
001300     03  WS-Cat-Eof-Sw       pic x      value "N".
001310     03  WS-Imp-Eof-Sw       pic x      value "N".
001320     03  WS-Hdr-Ok-Sw        pic x      value "N".
001330     03  filler                  pic x(2).
001340*
001350 01  WS-Cat-Table.
001360     03  WS-Cat-Entry        occurs 300 times.
001370         05  WS-Cat-Tbl-Id   pic 9(9).
001380         05  WS-Cat-Tbl-Type pic x(7).
001390     03  filler                  pic x(2).
001400 01  WS-Cat-Tbl-Ctl.
001410     03  WS-Cat-Count        pic 9(4)   comp   value zero.
001420     03  WS-Cat-Sub          pic 9(4)   comp   value zero.
001430     03  WS-Cat-Row-Type     pic x(7)   value spaces.
001440     03  WS-Cat-Row-Found-Sw pic x      value "N".
001450     03  filler                  pic x(2).
001460*
001470 01  WS-Row-Ctl.
001480     03  WS-Row-Number        pic 9(7)  comp   value zero.
001490     03  WS-Row-Valid-Count   pic 9(7)  comp   value zero.
001500     03  WS-Row-Error-Count   pic 9(7)  comp   value zero.
001510     03  WS-Next-Txn-Id       pic 9(9)         value zero.
001520     03  filler                  pic x(2).
001530*
001540 01  WS-Csv-Fields.
001550     03  WS-Csv-Date           pic x(20)  value spaces.
001560     03  WS-Csv-Desc           pic x(40)  value spaces.
001570     03  WS-Csv-Type           pic x(20)  value spaces.
001580     03  WS-Csv-Amount         pic x(20)  value spaces.
001590     03  WS-Csv-Cat-Id         pic x(20)  value spaces.
001600     03  filler                  pic x(2).
001610*
001620 01  WS-Row-Work.
001630     03  WS-Row-Error-Sw       pic x      value "N".
001640     03  WS-Row-Type-Upper     pic x(7)   value spaces.
001650     03  WS-Row-Amount-Num     pic s9(13)v99  comp-3  value zero.
001660     03  WS-Row-Amount-Ok-Sw   pic x      value "N".
001670     03  WS-Row-Cat-Id-Num     pic 9(9)         value zero.
001680     03  WS-Row-Date-Ymd       pic 9(8)         value zero.
001690     03  WS-Row-Date-Ok-Sw     pic x      value "N".
001700     03  WS-Err-Reason         pic x(60)  value spaces.
001710     03  filler                  pic x(2).
001720*
001730 01  WS-Amount-Work.
001740     03  WS-Amt-Int-Part       pic x(14)  justified right  value
001750             spaces.
001760     03  WS-Amt-Frac-Part      pic x(14)  justified right  value
001770             spaces.
001780     03  WS-Int-Len            pic 99     comp   value zero.
001790     03  WS-Frac-Len           pic 99     comp   value zero.
001800     03  WS-Amt-Frac-2         pic xx             value "00".
001810     03  WS-Amt-Int-Num        pic 9(14)          value zero.
001820     03  WS-Amt-Frac-Num       pic 99             value zero.
001830     03  filler                  pic x(2).
001840*
001850 01  WS-Date-Work.
001860     03  WS-Iso-Ccyy           pic 9(4)   value zero.
001870     03  WS-Iso-Mm             pic 99     value zero.
001880     03  WS-Iso-Dd             pic 99     value zero.
001890     03  filler                  pic x(2).
001900*
001910 01  WS-Built-Txn.
001920     03  WS-Built-Date         pic 9(8).
001930     03  WS-Built-Desc         pic x(40).
001940     03  WS-Built-Type         pic x(7).
001950     03  WS-Built-Amount       pic s9(13)v99  comp-3.
001960     03  WS-Built-Cat-Id       pic 9(9).
001970*
001980*    Up to 300 rows may be staged before we know whether the file
001990*    is clean - see the all-or-nothing rule.  A feed bigger than
002000*    that is itself an operations problem, not a program one.
002010     03  filler                  pic x(2).
002020*
002030 01  WS-Staged-Txns.
002040     03  WS-Staged-Entry       occurs 300 times.
002050         05  WS-Staged-Date    pic 9(8).
002060         05  WS-Staged-Desc    pic x(40).
002070         05  WS-Staged-Type    pic x(7).
002080         05  WS-Staged-Amount  pic s9(13)v99  comp-3.
002090         05  WS-Staged-Cat-Id  pic 9(9).
002100     03  filler                  pic x(2).
002110 01  WS-Staged-Count           pic 9(4)  comp   value zero.
002120 01  WS-Staged-Sub             pic 9(4)  comp   value zero.
002130*
002140 01  WS-Error-Table.
002150     03  WS-Error-Entry        occurs 10 times.
002160         05  WS-Error-Text     pic x(90).
002170     03  filler                  pic x(2).
002180 01  WS-Error-Table-Ctl.
002190     03  WS-Error-Kept         pic 9(4)  comp   value zero.
002200     03  filler                  pic x(2).
002210*
002220 01  WS-Print-Line             pic x(132).
002230*
002240 procedure division.
002250*
002260 AA000-Main                  section.
002270*
002280     perform  AA010-Open-Files thru AA010-Exit.
002290     perform  AA020-Load-Categories thru AA020-Exit
002300              until    WS-Cat-Eof-Sw = "Y".
002310     perform  AA025-Check-Header thru AA025-Exit.
002320     move     1 to WS-Row-Number.
002330     if       WS-Hdr-Ok-Sw = "Y"
002340              perform  AA030-Validate-Rows thru AA030-Exit
002350                       until    WS-Imp-Eof-Sw = "Y".
002360     perform  AA060-Report-And-Post thru AA060-Exit.
002370     close    Category-File
002380              Import-Feed
002390              Import-Report.
002400     goback.
002410*
002420 AA000-Exit.
002430     exit.
002440*
002450 AA010-Open-Files.
002460*
002470     move     zero to Return-Code.
002480     open     input  Category-File.
002490     if       Category-Status not = "00"
002500              display  "FT030 CATFILE will not open, status "
002510             Category-Status
002520              move     8 to Return-Code
002530              goback.
002540     open     input  Import-Feed.
002550     if       Import-Status not = "00"
002560              display  "FT030 IMPFEED will not open, status "
002570             Import-Status
002580              close    Category-File
002590              move     8 to Return-Code
002600              goback.
002610     open     output Import-Report.
002620     if       Impr-Status not = "00"
002630              display  "FT030 IMPRPT will not open, status "
002640             Impr-Status
002650              close    Category-File Import-Feed
002660              move     8 to Return-Code
002670              goback.
002680 AA010-Exit.
002690     exit.
002700*
002710 AA020-Load-Categories.
002720*
002730     read     Category-File
002740              at end
002750                       move     "Y" to WS-Cat-Eof-Sw
002760                       go to    AA020-Exit.
002770     if       WS-Cat-Count < 300
002780              add      1 to WS-Cat-Count
002790              move     Cat-Id   to WS-Cat-Tbl-Id   (WS-Cat-Count)
002800              move     Cat-Type to WS-Cat-Tbl-Type (WS-Cat-Count).
002810 AA020-Exit.
002820     exit.
002830*
002840 AA025-Check-Header.
002850*
002860*    Row 1 must carry the five required column names, or the
002870*    whole file is rejected - CSV-IMPORT rule 1 and the 19/05/17
002880*    tightening noted above.
002890*
002900     move     "N" to WS-Hdr-Ok-Sw.
002910     read     Import-Feed
002920              at end
002930                       move     "Y" to WS-Imp-Eof-Sw
002940                       go to    AA025-Exit.
002950     if       Import-Feed-Line (1:5) = "date," or "DATE,"
002960              move     "Y" to WS-Hdr-Ok-Sw.
002970     if       WS-Hdr-Ok-Sw = "N"
002980              add      1 to WS-Error-Kept
002990              move     spaces to WS-Error-Text (WS-Error-Kept)
003000              string   "Row 1: header must be date,description,"
003010                       "type,amount,category_id"
003020                       delimited by size
003030                       into WS-Error-Text (WS-Error-Kept).
003040 AA025-Exit.
003050     exit.
003060*
003070 AA030-Validate-Rows.
003080*
003090     read     Import-Feed
003100              at end
003110                       move     "Y" to WS-Imp-Eof-Sw
003120                       go to    AA030-Exit.
003130     add      1 to WS-Row-Number.
003140     move     "N" to WS-Row-Error-Sw.
003150     perform  AA032-Split-Row thru AA032-Exit.
003160     perform  AA034-Edit-Row thru AA034-Exit.
003170     if       WS-Row-Error-Sw = "Y"
003180              add      1 to WS-Row-Error-Count
003190     else
003200              add      1 to WS-Row-Valid-Count
003210              if       WS-Staged-Count < 300
003220                       add      1 to WS-Staged-Count
003230                       move     WS-Built-Date   to WS-Staged-Date 
003240              (WS-Staged-Count)
003250                       move     WS-Built-Desc   to WS-Staged-Desc 
003260              (WS-Staged-Count)
003270                       move     WS-Built-Type   to WS-Staged-Type 
003280              (WS-Staged-Count)
003290                       move     WS-Built-Amount to
003300             WS-Staged-Amount (WS-Staged-Count)
003310                       move     WS-Built-Cat-Id to
003320             WS-Staged-Cat-Id (WS-Staged-Count).
003330 AA030-Exit.
003340     exit.
003350*
003360 AA032-Split-Row.
003370*
003380*    Breaks Import-Feed-Line into its five comma fields.  A short
003390*    row leaves the trailing fields blank, which rule 1 catches
003400*    as missing.
003410*
003420     move     spaces to WS-Csv-Date WS-Csv-Desc WS-Csv-Type
003430                        WS-Csv-Amount WS-Csv-Cat-Id.
003440     unstring Import-Feed-Line
003450              delimited by ","
003460              into     WS-Csv-Date WS-Csv-Desc WS-Csv-Type
003470                        WS-Csv-Amount WS-Csv-Cat-Id.
003480 AA032-Exit.
003490     exit.
003500*
003510 AA034-Edit-Row.
003520*
003530*    Rules 1 - 8 of BUSINESS RULES / CSV-IMPORT, in order; the
003540*    first one that fails stops the row.
003550*
003560     if       WS-Csv-Date = spaces or WS-Csv-Type = spaces
003570              or WS-Csv-Amount = spaces or WS-Csv-Cat-Id = spaces
003580              move     "Missing required fields" to WS-Err-Reason
003590              go to    AA034-Fail.
003600     move     WS-Csv-Type (1:7) to WS-Row-Type-Upper.
003610     inspect  WS-Row-Type-Upper
003620              converting "abcdefghijklmnopqrstuvwxyz"
003630                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003640     if       WS-Row-Type-Upper not = "INCOME " and not =
003650             "EXPENSE"
003660              move     "Type must be income or expense" to
003670             WS-Err-Reason
003680              go to    AA034-Fail.
003690     perform  AA036-Edit-Amount thru AA036-Exit.
003700     if       WS-Row-Amount-Ok-Sw = "N"
003710              move     "Amount is not a valid number" to
003720             WS-Err-Reason
003730              go to    AA034-Fail.
003740     if       WS-Row-Amount-Num not > zero
003750              move     "Amount must be greater than 0" to
003760             WS-Err-Reason
003770              go to    AA034-Fail.
003780     if       WS-Csv-Cat-Id is not numeric
003790              move     "Category ID is not valid" to WS-Err-Reason
003800              go to    AA034-Fail.
003810     move     WS-Csv-Cat-Id to WS-Row-Cat-Id-Num.
003820     move     "N" to WS-Cat-Row-Found-Sw.
003830     move     zero to WS-Cat-Sub.
003840     perform  AA037-Find-Category thru AA037-Exit
003850              until    WS-Cat-Row-Found-Sw = "Y"
003860              or       WS-Cat-Sub not < WS-Cat-Count.
003870     if       WS-Cat-Row-Found-Sw = "N"
003880              move     spaces to WS-Err-Reason
003890              string   "Category ID " WS-Row-Cat-Id-Num
003900                       " not found" delimited by size
003910                       into WS-Err-Reason
003920              go to    AA034-Fail.
003930     if       WS-Cat-Row-Type not = WS-Row-Type-Upper
003940              move     spaces to WS-Err-Reason
003950              string   "Category type " WS-Cat-Row-Type
003960                       " does not match row"
003970                       " type " WS-Row-Type-Upper
003980                       delimited by size
003990                       into WS-Err-Reason
004000              go to    AA034-Fail.
004010     perform  ZZ070-Convert-Date thru ZZ070-Exit.
004020     if       WS-Row-Date-Ok-Sw = "N"
004030              move     "Date is not a valid date" to WS-Err-Reason
004040              go to    AA034-Fail.
004050     move     WS-Csv-Desc to WS-Built-Desc.
004060     if       WS-Csv-Desc = spaces
004070              move     "Imported transaction" to WS-Built-Desc.
004080     move     WS-Row-Date-Ymd  to WS-Built-Date.
004090     move     WS-Row-Type-Upper to WS-Built-Type.
004100     move     WS-Row-Amount-Num to WS-Built-Amount.
004110     move     WS-Row-Cat-Id-Num to WS-Built-Cat-Id.
004120     go to    AA034-Exit.
004130 AA034-Fail.
004140     perform  AA038-Add-Error thru AA038-Exit.
004150     move     "Y" to WS-Row-Error-Sw.
004160 AA034-Exit.
004170     exit.
004180*
004190 AA036-Edit-Amount.
004200*
004210*    Amount comes in as free text with an optional decimal point;
004220*    built by hand into a packed value, two decimals always.
004230*
004240     move     "N" to WS-Row-Amount-Ok-Sw.
004250     move     zero to WS-Row-Amount-Num.
004260     move     spaces to WS-Amt-Int-Part WS-Amt-Frac-Part.
004270     move     zero to WS-Int-Len WS-Frac-Len.
004280     unstring WS-Csv-Amount delimited by "."
004290              into     WS-Amt-Int-Part count in WS-Int-Len
004300                       WS-Amt-Frac-Part count in WS-Frac-Len.
004310     if       WS-Int-Len = 0
004320              go to    AA036-Exit.
004330     inspect  WS-Amt-Int-Part replacing leading " " by "0".
004340     if       WS-Amt-Int-Part is not numeric
004350              go to    AA036-Exit.
004360     move     WS-Amt-Int-Part to WS-Amt-Int-Num.
004370     move     "00" to WS-Amt-Frac-2.
004380     if       WS-Frac-Len = 1
004390              move     WS-Amt-Frac-Part (14:1) to WS-Amt-Frac-2
004400             (1:1).
004410     if       WS-Frac-Len > 1
004420              move     WS-Amt-Frac-Part (13:2) to WS-Amt-Frac-2.
004430     if       WS-Amt-Frac-2 is not numeric
004440              go to    AA036-Exit.
004450     move     WS-Amt-Frac-2 to WS-Amt-Frac-Num.
004460     compute  WS-Row-Amount-Num = WS-Amt-Int-Num +
004470             (WS-Amt-Frac-Num / 100).
004480     move     "Y" to WS-Row-Amount-Ok-Sw.
004490 AA036-Exit.
004500     exit.
004510*
004520 AA037-Find-Category.
004530     add      1 to WS-Cat-Sub.
004540     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = WS-Row-Cat-Id-Num
004550              move     "Y" to WS-Cat-Row-Found-Sw
004560              move     WS-Cat-Tbl-Type (WS-Cat-Sub) to
004570             WS-Cat-Row-Type.
004580 AA037-Exit.
004590     exit.
004600*
004610 AA038-Add-Error.
004620     if       WS-Error-Kept < 10
004630              add      1 to WS-Error-Kept
004640              move     spaces to WS-Error-Text (WS-Error-Kept)
004650              string   "Row " WS-Row-Number ": " WS-Err-Reason
004660                       delimited by size
004670                       into WS-Error-Text (WS-Error-Kept).
004680 AA038-Exit.
004690     exit.
004700*
004710 AA060-Report-And-Post.
004720*
004730     if       WS-Hdr-Ok-Sw = "N"
004740              perform  AA062-Write-Errors thru AA062-Exit
004750              go to    AA060-Exit.
004760     if       WS-Row-Error-Count > 0
004770              perform  AA062-Write-Errors thru AA062-Exit
004780              go to    AA060-Exit.
004790     if       WS-Row-Valid-Count = 0
004800              move     spaces to Import-Report-Line
004810              move     "No valid transactions found"
004820                       to Import-Report-Line
004830              write    Import-Report-Line
004840              go to    AA060-Exit.
004850     perform  AA064-Post-Staged thru AA064-Exit.
004860     move     spaces to Import-Report-Line
004870     string   "Import complete - " WS-Row-Valid-Count
004880              " transaction(s) posted."
004890              delimited by size into Import-Report-Line.
004900     write    Import-Report-Line.
004910 AA060-Exit.
004920     exit.
004930*
004940 AA062-Write-Errors.
004950*
004960     move     spaces to Import-Report-Line.
004970     string   "CSV IMPORT REJECTED - " WS-Error-Kept
004980              " error(s) shown, " WS-Row-Error-Count
004990              " row(s) failed in all."
005000              delimited by size into Import-Report-Line.
005010     write    Import-Report-Line.
005020     perform  AA063-Write-One-Error thru AA063-Exit
005030              varying WS-Cat-Sub from 1 by 1
005040              until    WS-Cat-Sub > WS-Error-Kept.
005050 AA062-Exit.
005060     exit.
005070*
005080 AA063-Write-One-Error.
005090     move     WS-Error-Text (WS-Cat-Sub) to Import-Report-Line.
005100     write    Import-Report-Line.
005110 AA063-Exit.
005120     exit.
005130*
005140 AA064-Post-Staged.
005150*
005160*    Ledger is opened extend and the staged rows are appended in
005170*    feed order.  See TXN-POST for the balance recompute done by
005180*    FT010 on the next reconciliation run.
005190*
005200     open     extend Transaction-File.
005210     perform  AA066-Write-One-Txn thru AA066-Exit
005220              varying WS-Staged-Sub from 1 by 1
005230              until    WS-Staged-Sub > WS-Staged-Count.
005240     close    Transaction-File.
005250 AA064-Exit.
005260     exit.
005270*
005280 AA066-Write-One-Txn.
005290     add      1 to WS-Next-Txn-Id.
005300     move     WS-Next-Txn-Id to Txn-Id.
005310     move     WS-Staged-Date   (WS-Staged-Sub) to Txn-Date.
005320     move     WS-Staged-Desc   (WS-Staged-Sub) to Txn-Desc.
005330     move     WS-Staged-Type   (WS-Staged-Sub) to Txn-Type.
005340     move     WS-Staged-Amount (WS-Staged-Sub) to Txn-Amount.
005350     move     WS-Staged-Cat-Id (WS-Staged-Sub) to Txn-Cat-Id.
005360     write    FT-Transaction-Record.
005370 AA066-Exit.
005380     exit.
005390*
005400 ZZ070-Convert-Date.
005410*
005420*    Tries the four accepted layouts in the order laid down for
005430*    CSV-IMPORT rule 7 - ISO first, then the two slash layouts
005440*    (whichever of month-first or day-first actually validates),
005450*    then year-first with slashes.
005460*
005470     move     "N" to WS-Row-Date-Ok-Sw.
005480     if       WS-Csv-Date (5:1) = "-"
005490              move     WS-Csv-Date (1:4) to WS-Iso-Ccyy
005500              move     WS-Csv-Date (6:2) to WS-Iso-Mm
005510              move     WS-Csv-Date (9:2) to WS-Iso-Dd
005520              perform  ZZ072-Validate-Ymd thru ZZ072-Exit
005530              if       WS-Row-Date-Ok-Sw = "Y"
005540                       go to    ZZ070-Exit.
005550     if       WS-Csv-Date (3:1) = "/" and WS-Csv-Date (6:1) = "/"
005560              move     WS-Csv-Date (1:2) to WS-Iso-Mm
005570              move     WS-Csv-Date (4:2) to WS-Iso-Dd
005580              move     WS-Csv-Date (7:4) to WS-Iso-Ccyy
005590              perform  ZZ072-Validate-Ymd thru ZZ072-Exit
005600              if       WS-Row-Date-Ok-Sw = "Y"
005610                       go to    ZZ070-Exit
005620              move     WS-Csv-Date (1:2) to WS-Iso-Dd
005630              move     WS-Csv-Date (4:2) to WS-Iso-Mm
005640              move     WS-Csv-Date (7:4) to WS-Iso-Ccyy
005650              perform  ZZ072-Validate-Ymd thru ZZ072-Exit
005660              if       WS-Row-Date-Ok-Sw = "Y"
005670                       go to    ZZ070-Exit.
005680     if       WS-Csv-Date (5:1) = "/"
005690              move     WS-Csv-Date (1:4) to WS-Iso-Ccyy
005700              move     WS-Csv-Date (6:2) to WS-Iso-Mm
005710              move     WS-Csv-Date (9:2) to WS-Iso-Dd
005720              perform  ZZ072-Validate-Ymd thru ZZ072-Exit.
005730 ZZ070-Exit.
005740     exit.
005750*
005760 ZZ072-Validate-Ymd.
005770     move     "N" to WS-Row-Date-Ok-Sw.
005780     if       WS-Iso-Ccyy is not numeric or WS-Iso-Mm is not
005790             numeric
005800              or WS-Iso-Dd is not numeric
005810              go to    ZZ072-Exit.
005820     if       WS-Iso-Mm < 1 or WS-Iso-Mm > 12
005830              go to    ZZ072-Exit.
005840     if       WS-Iso-Dd < 1 or WS-Iso-Dd > 31
005850              go to    ZZ072-Exit.
005860     compute  WS-Row-Date-Ymd = WS-Iso-Ccyy * 10000
005870              + WS-Iso-Mm * 100 + WS-Iso-Dd.
005880     move     "Y" to WS-Row-Date-Ok-Sw.
005890 ZZ072-Exit.
005900     exit.
005910
