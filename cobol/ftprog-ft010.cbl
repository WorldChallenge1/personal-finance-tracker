000100*****************************************************************
000110*                                                               *
000120*                 Finance Tracker - Start Of Day               *
000130*            Balance / Transaction Count Reconciliation        *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190      program-id.         ft010.
000200*
000210     author.              R J Dunmore.
000220*
000230     installation.        Greenfield Credit Union - Data
000240                          Processing Dept.
000250*
000260     date-written.        22 June 1987.
000270*
000280     date-compiled.
000290*
000300     security.            Confidential - Internal Use Only.
000310                          Property of Greenfield Credit Union -
000320                          Data Processing Dept.  Not for
000330                          release outside the Department.
000340*
000350*    Remarks.             Reads the category master into a table
000360     *    and
000370*                         the transaction ledger sequentially, re-
000380*                         computes the member's account balance as
000390*                         total income less total expense over the
000400*                         whole ledger, and displays a
000410     *    reconciliation
000420*                         line for the operator before the rest of
000430*                         the nightly report chain is run.
000440*
000450*    Called modules.      None.
000460*
000470*    Files used.
000480*                         CATFILE.  Category master  (input).
000490*                         TXNFILE.  Transaction ledger (input).
000500*
000510*    Error messages used.
000520*                         FT001 - 3.
000530*
000540* Changes:
000550* 22/06/87 rjd - 1.0.00 Created.
000560* 30/01/91 rjd -     .1 Category table widened 100 -> 300 entries,
000570*                       member base growing faster than expected.
000580* 14/09/99 cjw - Y2K   Reviewed - dates here are ccyymmdd already,
000590*                       no change required.  Logged for the audit.
000600* 03/11/04 kp  -     .2 Orphan category count added to the display
000610*                       line after an import brought in bad
000620     *    category
000630*                       ids (helpdesk ticket 4471).
000640* 19/05/17 sjo -     .3 Cat table search rewritten as a straight
000650*                       serial scan - the old SEARCH varying
000660     *    clause
000670*                       was skipping the last table entry.
000680* 02/02/26 vbc -     .4 Tidied comments for the new report suite,
000690*                       no logic change.
000700*
000710 environment             division.
000720*
000730 configuration            section.
000740 copy "ftcopy-ftenv.cob".
000750*
000760 input-output            section.
000770 file-control.
000780     select   Category-File    assign       "CATFILE"
000790                                organization sequential
000800                                status       Category-Status.
000810     select   Transaction-File assign       "TXNFILE"
000820                                organization sequential
000830                                status       Transaction-Status.
000840*
000850 data                    division.
000860*
000870 file section.
000880*
000890 fd  Category-File.
000900 copy "ftcopy-wsftcat.cob".
000910*
000920 fd  Transaction-File.
000930 copy "ftcopy-wsfttxn.cob".
000940*
000950 working-storage section.
000960*
000970 77  Prog-Name              pic x(17) value "FT010 (1.0.04)".
000980*
000990 copy "ftcopy-wsftdate.cob".
001000*
001010 01  WS-File-Status.
001020     03  Category-Status     pic xx     value zeros.
001030     03  Transaction-Status  pic xx     value zeros.
001040     03  filler                  pic x(2).
001050*
001060 01  WS-Eof-Switches.
001070     03  WS-Cat-Eof-Sw       pic x      value "N".
001080     03  WS-Txn-Eof-Sw       pic x      value "N".
001090     03  WS-Found-Sw         pic x      value "N".
001100     03  filler                  pic x(2).
001110*
001120 01  WS-Cat-Table.
001130     03  WS-Cat-Entry        occurs 300 times.
001140         05  WS-Cat-Tbl-Id   pic 9(9).
001150         05  WS-Cat-Tbl-Type pic x(7).
001160     03  filler                  pic x(2).
001170 01  WS-Cat-Tbl-Ctl.
001180     03  WS-Cat-Count        pic 9(4)   comp   value zero.
001190     03  WS-Cat-Sub          pic 9(4)   comp   value zero.
001200     03  filler                  pic x(2).
001210*
001220 01  WS-Account-Record.
001230     03  Acct-Id             pic 9(9)   value 1.
001240     03  Acct-Balance        pic s9(13)v99  comp-3  value zero.
001250     03  Acct-Txn-Count      pic 9(7)   comp        value zero.
001260     03  filler              pic x(4).
001270*
001280 01  WS-Post-Totals.
001290     03  WS-Income-Total     pic s9(13)v99  comp-3  value zero.
001300     03  WS-Expense-Total    pic s9(13)v99  comp-3  value zero.
001310     03  WS-Orphan-Count     pic 9(7)   comp        value zero.
001320     03  filler                  pic x(2).
001330*
001340 01  Error-Messages.
001350     03  FT001    pic x(40) value
001360             "FT001 Category master will not open - ".
001370     03  FT002    pic x(42) value
001380             "FT002 Transaction ledger will not open - ".
001390     03  FT003    pic x(48) value
001400             "FT003 Orphan category ids on ledger, count = ".
001410     03  filler   pic x(2).
001420*
001430 procedure division.
001440*
001450 AA000-Main                  section.
001460*
001470     perform  AA010-Open-Files thru AA010-Exit.
001480     perform  AA020-Load-Categories thru AA020-Exit
001490              until    WS-Cat-Eof-Sw = "Y".
001500     perform  AA030-Post-Transactions thru AA030-Exit
001510              until    WS-Txn-Eof-Sw = "Y".
001520     perform  AA040-Display-Reconciliation thru AA040-Exit.
001530     close    Category-File
001540              Transaction-File.
001550     goback.
001560*
001570 AA000-Exit.
001580     exit.
001590*
001600 AA010-Open-Files.
001610*
001620     move     zero to Return-Code.
001630     open     input Category-File.
001640     if       Category-Status not = "00"
001650              display  FT001 Category-Status
001660              move     8 to Return-Code
001670              goback.
001680     open     input Transaction-File.
001690     if       Transaction-Status not = "00"
001700              display  FT002 Transaction-Status
001710              close    Category-File
001720              move     8 to Return-Code
001730              goback.
001740 AA010-Exit.
001750     exit.
001760*
001770 AA020-Load-Categories.
001780*
001790*    Loads the category master into WS-Cat-Table, keyed by
001800     *    position,
001810*    for the orphan-category check below.  See BATCH FLOW /
001820     *    TXN-POST.
001830*
001840     read     Category-File
001850              at end
001860                       move     "Y" to WS-Cat-Eof-Sw
001870                       go to    AA020-Exit.
001880     if       WS-Cat-Count < 300
001890              add      1 to WS-Cat-Count
001900              move     Cat-Id   to WS-Cat-Tbl-Id (WS-Cat-Count)
001910              move     Cat-Type to WS-Cat-Tbl-Type (WS-Cat-Count).
001920 AA020-Exit.
001930     exit.
001940*
001950 AA030-Post-Transactions.
001960*
001970*    Income adds to the running total, expense subtracts - see
001980*    BUSINESS RULES / TXN-POST.  Type is taken as stored on the
001990*    ledger record (posting programs set it from the category,
002000*    see FT030).
002010*
002020     read     Transaction-File
002030              at end
002040                       move     "Y" to WS-Txn-Eof-Sw
002050                       go to    AA030-Exit.
002060     add      1 to Acct-Txn-Count.
002070     perform  AA032-Find-Category thru AA032-Exit.
002080     if       WS-Found-Sw = "N"
002090              add      1 to WS-Orphan-Count.
002100     if       Txn-Is-Income
002110              add      Txn-Amount to WS-Income-Total
002120     else
002130              add      Txn-Amount to WS-Expense-Total.
002140 AA030-Exit.
002150     exit.
002160*
002170 AA032-Find-Category.
002180*
002190     move     "N" to WS-Found-Sw.
002200     move     zero to WS-Cat-Sub.
002210 AA032-Loop.
002220     add      1 to WS-Cat-Sub.
002230     if       WS-Cat-Sub > WS-Cat-Count
002240              go to    AA032-Exit.
002250     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = Txn-Cat-Id
002260              move     "Y" to WS-Found-Sw
002270              go to    AA032-Exit.
002280     go to    AA032-Loop.
002290 AA032-Exit.
002300     exit.
002310*
002320 AA040-Display-Reconciliation.
002330*
002340*    BALANCE = income totals - expense totals, whole ledger, per
002350*    BUSINESS RULES / TXN-POST.  An empty ledger leaves both
002360     *    totals
002370*    (and the balance) at zero.
002380*
002390     subtract WS-Expense-Total from WS-Income-Total
002400              giving   Acct-Balance.
002410     display  Prog-Name " Account " Acct-Id " reconciliation".
002420     display  "  Total income    = " WS-Income-Total.
002430     display  "  Total expense   = " WS-Expense-Total.
002440     display  "  Net balance     = " Acct-Balance.
002450     display  "  Transactions    = " Acct-Txn-Count.
002460     if       WS-Orphan-Count > zero
002470              display  FT003 WS-Orphan-Count.
002480 AA040-Exit.
002490     exit.
