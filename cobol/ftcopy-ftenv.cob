000100*******************************************
000110*                                          *
000120*  Shared Environment Division Fragment   *
000130*     Copied into every FT0nn program     *
000140*******************************************
000150* 22/06/87 rjd - Created - lifted the printer & switch
000160*                set up out of the first three programs
000170*                so it only has to be maintained once.
000180* 14/09/99 cjw - Y2K review - no date logic here, ok as is.
000190*
000200 configuration            section.
000210 special-names.
000220     C01                     is Top-Of-Form
000230     class Ft-Alpha-Class    is "A" thru "Z"
000240     class Ft-Numeric-Class  is "0" thru "9"
000250     Upsi-0 on   status      is Ft-Test-Data-Sw
000260            off  status      is Ft-Live-Data-Sw.
