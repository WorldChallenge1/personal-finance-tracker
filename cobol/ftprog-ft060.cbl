000100*****************************************************************
000110*                                                               *
000120*                 Finance Tracker - Budget                     *
000130*                    Monitoring Report                         *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190      program-id.         ft060.
000200*
000210     author.              tm.
000220*
000230     installation.        Greenfield Credit Union - Data
000240                          Processing Dept.
000250*
000260     date-written.        30 March 1995.
000270*
000280     date-compiled.
000290*
000300     security.            Confidential - Internal Use Only.
000310                          Property of Greenfield Credit Union -
000320                          Data Processing Dept.  Not for
000330                          release outside the Department.
000340*
000350*    Remarks.             Fourth step of the nightly report chain
000360     *    -
000370*                         reads BUDGETFILE, prices each budget
000380*                         against this month's spend in its
000390*                         category, writes Section 4, and raises
000400*                         the first four over/near-budget alerts.
000410*
000420*    Called modules.      None.
000430*
000440*    Files used.
000450*                         CATFILE.    Category master   (input).
000460*                         TXNFILE.    Transaction ledger (input).
000470*                         BUDGETFILE. Budget master      (input).
000480*                         RPTFILE.    Combined report - extended
000490*                                     here (i-o, opened extend).
000500*
000510* Changes:
000520* 30/03/95 tm  - 1.0.00 Created.
000530* 14/09/99 cjw - Y2K   Century window added to ZZ060 for the
000540*                       current-month calculation - see FT020's
000550*                       header for the full note on this fix.
000560* 08/07/03 kp  -     .1 Alert count capped at 4 per the branch
000570*                       manager's request - reports were running
000580*                       to three pages on large membership.
000590* 02/02/26 vbc -     .2 Tidied comments for the new report suite,
000600*                       no logic change.
000610*
000620 environment             division.
000630*
000640 configuration            section.
000650 copy "ftcopy-ftenv.cob".
000660*
000670 input-output            section.
000680 file-control.
000690     select   Category-File    assign       "CATFILE"
000700                                organization sequential
000710                                status       Category-Status.
000720     select   Transaction-File assign       "TXNFILE"
000730                                organization sequential
000740                                status       Transaction-Status.
000750     select   Budget-File      assign       "BUDGETFILE"
000760                                organization sequential
000770                                status       Budget-Status.
000780     select   Report-File      assign       "RPTFILE"
000790                                organization sequential
000800                                status       Report-Status.
000810*
000820 data                    division.
000830*
000840 file section.
000850*
000860 fd  Category-File.
000870 copy "ftcopy-wsftcat.cob".
000880*
000890 fd  Transaction-File.
000900 copy "ftcopy-wsfttxn.cob".
000910*
000920 fd  Budget-File.
000930 copy "ftcopy-wsftbud.cob".
000940*
000950 fd  Report-File.
000960 copy "ftcopy-wsftrpt.cob".
000970*
000980 working-storage section.
000990*
001000 77  Prog-Name              pic x(17) value "FT060 (1.0.02)".
001010*
001020 copy "ftcopy-wsftdate.cob".
001030*
001040 01  WS-File-Status.
001050     03  Category-Status     pic xx     value zeros.
001060     03  Transaction-Status  pic xx     value zeros.
001070     03  Budget-Status       pic xx     value zeros.
001080     03  Report-Status       pic xx     value zeros.
001090     03  filler                  pic x(2).
001100*
001110 01  WS-Eof-Switches.
001120     03  WS-Cat-Eof-Sw       pic x      value "N".
001130     03  WS-Bud-Eof-Sw       pic x      value "N".
001140     03  filler                  pic x(2).
001150*
001160 01  WS-Cat-Table.
001170     03  WS-Cat-Entry        occurs 300 times.
001180         05  WS-Cat-Tbl-Id       pic 9(9).
001190         05  WS-Cat-Tbl-Name     pic x(30).
001200     03  filler                  pic x(2).
001210 01  WS-Cat-Tbl-Ctl.
001220     03  WS-Cat-Count            pic 9(4)  comp   value zero.
001230     03  WS-Cat-Sub              pic 9(4)  comp   value zero.
001235     03  filler                  pic x(2).
001240*
001250*    Current-month window, same technique as FT020's ZZ060 - the
001260*    ccyymmdd fields and the day-in-month table come off the
001270*    shared copybook, WS-Today-6 and the leap-year work fields
001280*    are declared here same as FT020 keeps its own copy.
001290*
001300 77  WS-Today-6              pic 9(6)   value zero.
001310 77  WS-Yy-2                 pic 99     comp   value zero.
001320 77  WS-Cc                   pic 99     comp   value zero.
001330 77  WS-Div-Temp             pic 9(6)   comp   value zero.
001340 77  WS-Div-Rem-4            pic 99     comp   value zero.
001350 77  WS-Div-Rem-100          pic 99     comp   value zero.
001360 77  WS-Div-Rem-400          pic 999    comp   value zero.
001380*
001390 01  WS-Budget-Work.
001400     03  WS-Bud-Cat-Name         pic x(30).
001410     03  WS-Bud-Spent            pic s9(13)v99  comp-3.
001420     03  WS-Bud-Remaining        pic s9(13)v99  comp-3.
001430     03  WS-Bud-Pct-Used         pic 9(3)  comp.
001440     03  WS-Bud-Status           pic x(7).
001450     03  WS-Bud-Over-Sw          pic x      value "N".
001460     03  filler                  pic x(2).
001470*
001480 01  WS-Pct-Work.
001490     03  WS-Pct-Numerator        pic s9(15)v99  comp-3.
001500     03  WS-Pct-Raw              pic s9(9)v99   comp-3.
001510     03  WS-Pct-Rounded          pic s9(9)      comp-3.
001520     03  filler                  pic x(2).
001530*
001540 01  WS-Grand-Totals.
001550     03  WS-Total-Budget         pic s9(13)v99  comp-3  value
001560             zero.
001570     03  WS-Total-Spent          pic s9(13)v99  comp-3  value
001580             zero.
001590     03  WS-Over-Under           pic s9(13)v99  comp-3.
001600     03  WS-Total-Budgets        pic 9(5)  comp   value zero.
001610     03  WS-Alert-Count          pic 9(3)  comp   value zero.
001620     03  filler                  pic x(2).
001630*
001640 01  WS-Print-Line             pic x(132).
001650 01  WS-Amt-Edit                 pic -(13)9.99.
001660 01  WS-Pct-Edit                 pic zz9.
001670*
001680 procedure division.
001690*
001700 AA000-Main                  section.
001710*
001720     perform  AA010-Open-Files thru AA010-Exit.
001730     perform  ZZ060-Month-Window thru ZZ060-Exit.
001740     perform  AA020-Load-Categories thru AA020-Exit
001750              until    WS-Cat-Eof-Sw = "Y".
001760     move     spaces to Rpt-Line.
001770     write    FT-Report-Line.
001780     move     "SECTION 4 - BUDGET REPORT" to WS-Print-Line.
001790     move     WS-Print-Line to Rpt-Line.
001800     write    FT-Report-Line.
001810     perform  AA030-Process-Budgets thru AA030-Exit
001820              until    WS-Bud-Eof-Sw = "Y".
001830     perform  AA050-Write-Footer thru AA050-Exit.
001840     close    Category-File
001850              Budget-File
001860              Report-File.
001870     goback.
001880*
001890 AA000-Exit.
001900     exit.
001910*
001920 AA010-Open-Files.
001930*
001940     move     zero to Return-Code.
001950     open     input  Category-File.
001960     if       Category-Status not = "00"
001970              display  "FT060 CATFILE will not open, status "
001980             Category-Status
001990              move     8 to Return-Code
002000              goback.
002010     open     input  Budget-File.
002020     if       Budget-Status not = "00"
002030              display  "FT060 BUDGETFILE will not open, status "
002040             Budget-Status
002050              close    Category-File
002060              move     8 to Return-Code
002070              goback.
002080     open     extend Report-File.
002090     if       Report-Status not = "00"
002100              display  "FT060 RPTFILE will not open, status "
002110             Report-Status
002120              close    Category-File Budget-File
002130              move     8 to Return-Code
002140              goback.
002150 AA010-Exit.
002160     exit.
002170*
002180 AA020-Load-Categories.
002190*
002200     read     Category-File
002210              at end
002220                       move     "Y" to WS-Cat-Eof-Sw
002230                       go to    AA020-Exit.
002240     if       WS-Cat-Count < 300
002250              add      1 to WS-Cat-Count
002260              move     Cat-Id   to WS-Cat-Tbl-Id   (WS-Cat-Count)
002270              move     Cat-Name to WS-Cat-Tbl-Name (WS-Cat-Count).
002280 AA020-Exit.
002290     exit.
002300*
002310 AA030-Process-Budgets.
002320*
002330     read     Budget-File
002340              at end
002350                       move     "Y" to WS-Bud-Eof-Sw
002360                       go to    AA030-Exit.
002370     add      Bud-Amount to WS-Total-Budget.
002380     add      1 to WS-Total-Budgets.
002390     move     "UNKNOWN CATEGORY" to WS-Bud-Cat-Name.
002400     move     zero to WS-Cat-Sub.
002410     perform  AA032-Find-Category thru AA032-Exit
002420              until    WS-Cat-Sub not < WS-Cat-Count.
002430     perform  AA034-Sum-Spent thru AA034-Exit.
002440     add      WS-Bud-Spent to WS-Total-Spent.
002450     perform  AA036-Rate-Budget thru AA036-Exit.
002460     perform  AA038-Write-Detail thru AA038-Exit.
002470     if       WS-Alert-Count < 4
002480              perform  AA039-Write-Alert thru AA039-Exit.
002490 AA030-Exit.
002500     exit.
002510*
002520 AA032-Find-Category.
002530     add      1 to WS-Cat-Sub.
002540     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = Bud-Cat-Id
002550              move     WS-Cat-Tbl-Name (WS-Cat-Sub) to
002560             WS-Bud-Cat-Name
002570              move     WS-Cat-Count to WS-Cat-Sub.
002580 AA032-Exit.
002590     exit.
002600*
002610 AA034-Sum-Spent.
002620*
002630*    BUDGET-MON / BUSINESS RULES - every transaction in the
002640*    budget's category counts toward spend this month, income
002650*    type included, matching the on-line system's own rule.
002660*
002670     move     zero to WS-Bud-Spent.
002680     open     input Transaction-File.
002690     if       Transaction-Status not = "00"
002700              go to    AA034-Exit.
002710 AA034-Read-Loop.
002720     read     Transaction-File
002730              at end
002740                       go to    AA034-Close.
002750     if       Txn-Cat-Id = Bud-Cat-Id
002760              and      Txn-Date not < WS-Month-Start
002770              and      Txn-Date not > WS-Month-End
002780              add      Txn-Amount to WS-Bud-Spent.
002790     go to    AA034-Read-Loop.
002800 AA034-Close.
002810     close    Transaction-File.
002820 AA034-Exit.
002830     exit.
002840*
002850 AA036-Rate-Budget.
002860*
002870     compute  WS-Bud-Remaining = Bud-Amount - WS-Bud-Spent.
002880     move     "N" to WS-Bud-Over-Sw.
002890     if       Bud-Amount = zero
002900              move     zero to WS-Bud-Pct-Used
002910     else
002920              compute  WS-Pct-Raw rounded =
002930                       (WS-Bud-Spent / Bud-Amount) * 100
002940              move     WS-Pct-Raw to WS-Pct-Rounded
002950              if       WS-Pct-Rounded > 100
002960                       move     100 to WS-Bud-Pct-Used
002970              else
002980                       if       WS-Pct-Rounded < zero
002990                                move     zero to WS-Bud-Pct-Used
003000                       else
003010                                move     WS-Pct-Rounded to
003020             WS-Bud-Pct-Used.
003030     if       WS-Bud-Spent > Bud-Amount
003040              move     "Y" to WS-Bud-Over-Sw.
003050     if       WS-Bud-Over-Sw = "Y"
003060              move     "DANGER " to WS-Bud-Status
003070     else
003080              if       WS-Bud-Pct-Used not < 80
003090                       move     "WARNING" to WS-Bud-Status
003100              else
003110                       if       WS-Bud-Pct-Used not < 60
003120                                move     "SUCCESS" to
003130             WS-Bud-Status
003140                       else
003150                                move     "PRIMARY" to
003160             WS-Bud-Status.
003170 AA036-Exit.
003180     exit.
003190*
003200 AA038-Write-Detail.
003210     move     Bud-Amount to WS-Amt-Edit.
003220     move     spaces to WS-Print-Line.
003230     string   WS-Bud-Cat-Name "  BUDGET " WS-Amt-Edit
003240              delimited by size into WS-Print-Line.
003250     move     WS-Print-Line to Rpt-Line.
003260     write    FT-Report-Line.
003270     move     WS-Bud-Spent to WS-Amt-Edit.
003280     move     WS-Bud-Pct-Used to WS-Pct-Edit.
003290     move     spaces to WS-Print-Line.
003300     string   "    SPENT " WS-Amt-Edit "  USED " WS-Pct-Edit
003310              "%  STATUS " WS-Bud-Status
003320              delimited by size into WS-Print-Line.
003330     move     WS-Print-Line to Rpt-Line.
003340     write    FT-Report-Line.
003350     move     WS-Bud-Remaining to WS-Amt-Edit.
003360     move     spaces to WS-Print-Line.
003370     string   "    REMAINING " WS-Amt-Edit
003380              delimited by size into WS-Print-Line.
003390     move     WS-Print-Line to Rpt-Line.
003400     write    FT-Report-Line.
003410 AA038-Exit.
003420     exit.
003430*
003440 AA039-Write-Alert.
003450*
003460     move     spaces to WS-Print-Line.
003470     if       WS-Bud-Over-Sw = "Y"
003480              move     WS-Bud-Pct-Used to WS-Pct-Edit
003490              string   "    ALERT (DANGER) - " WS-Bud-Cat-Name
003500                       " is " WS-Pct-Edit "% over budget"
003510                       delimited by size into WS-Print-Line
003520     else
003530              if       WS-Bud-Pct-Used not < 80
003540                       move     WS-Bud-Pct-Used to WS-Pct-Edit
003550                       string   "    ALERT (WARNING) - "
003560             WS-Bud-Cat-Name
003570                                " is at " WS-Pct-Edit
003580             "% of budget"
003590                                delimited by size into
003600             WS-Print-Line
003610              else
003620                       string   "    ALERT (INFO) - "
003630             WS-Bud-Cat-Name
003640                                " is within budget"
003650                                delimited by size into
003660             WS-Print-Line.
003670     move     WS-Print-Line to Rpt-Line.
003680     write    FT-Report-Line.
003690     add      1 to WS-Alert-Count.
003700 AA039-Exit.
003710     exit.
003720*
003730 AA050-Write-Footer.
003740*
003750     compute  WS-Over-Under = WS-Total-Spent - WS-Total-Budget.
003760     move     spaces to Rpt-Line.
003770     write    FT-Report-Line.
003780     move     WS-Total-Budget to WS-Amt-Edit.
003790     move     spaces to WS-Print-Line.
003800     string   "  TOTAL BUDGET   " WS-Amt-Edit
003810              delimited by size into WS-Print-Line.
003820     move     WS-Print-Line to Rpt-Line.
003830     write    FT-Report-Line.
003840     move     WS-Total-Spent to WS-Amt-Edit.
003850     move     spaces to WS-Print-Line.
003860     string   "  TOTAL SPENT    " WS-Amt-Edit
003870              delimited by size into WS-Print-Line.
003880     move     WS-Print-Line to Rpt-Line.
003890     write    FT-Report-Line.
003900     move     WS-Over-Under to WS-Amt-Edit.
003910     move     spaces to WS-Print-Line.
003920     string   "  OVER/UNDER     " WS-Amt-Edit
003930              delimited by size into WS-Print-Line.
003940     move     WS-Print-Line to Rpt-Line.
003950     write    FT-Report-Line.
003960     move     WS-Total-Budgets to WS-Pct-Edit.
003970     move     spaces to WS-Print-Line.
003980     string   "  BUDGET COUNT   " WS-Pct-Edit
003990              delimited by size into WS-Print-Line.
004000     move     WS-Print-Line to Rpt-Line.
004010     write    FT-Report-Line.
004020 AA050-Exit.
004030     exit.
004040*
004050 ZZ060-Month-Window.
004060*
004070*    Current month window, day 1 through last day.  WS-Today-6
004080*    comes back from ACCEPT FROM DATE two digits short (see the
004090*    14/09/99 change note on the shared date copybook) so the
004100*    century has to be windowed by hand before the ccyymmdd
004110*    fields below mean anything.
004120*
004130     accept   WS-Today-6 from date.
004140     move     WS-Today-6 (1:2) to WS-Yy-2.
004150     if       WS-Yy-2 < 50
004160              move     20 to WS-Cc
004170     else
004180              move     19 to WS-Cc.
004190     compute  WS-Today-Ymd = WS-Cc * 1000000 + WS-Today-6.
004200     move     WS-Today-Ccyy to WS-Window-Ccyy.
004210     move     WS-Today-Mm   to WS-Window-Mm.
004220     compute  WS-Month-Start = WS-Window-Ccyy * 10000
004230              + WS-Window-Mm * 100 + 1.
004240     compute  WS-Month-End = WS-Window-Ccyy * 10000
004250              + WS-Window-Mm * 100 + WS-Dim (WS-Window-Mm).
004260     if       WS-Window-Mm = 2
004270              divide   WS-Window-Ccyy by 4   giving WS-Div-Temp
004280                       remainder WS-Div-Rem-4
004290              divide   WS-Window-Ccyy by 100 giving WS-Div-Temp
004300                       remainder WS-Div-Rem-100
004310              divide   WS-Window-Ccyy by 400 giving WS-Div-Temp
004320                       remainder WS-Div-Rem-400
004330              if       WS-Div-Rem-400 = 0
004340                       add      1 to WS-Month-End
004350              else
004360                       if       WS-Div-Rem-4 = 0
004370                                and      WS-Div-Rem-100 not = 0
004380                                add      1 to WS-Month-End.
004390 ZZ060-Exit.
004400     exit.
