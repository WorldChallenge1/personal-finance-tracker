000100*******************************************
000110*                                          *
000120*  Record Definition For Savings Goal     *
000130*        File                             *
000140*     Uses Goal-Id as key                 *
000150*******************************************
000160*  File size 108 bytes (fields only, see filler below).
000170*
000180* 12/05/92 rjd - Created.
000190* 11/03/96 tm  - Goal-Icon & Goal-Color added, to match
000200*                the category master colour-terminal work.
000210* 08/07/03 kp  - Goal-Achieved-Ts added so the add-money
000220*                paragraph can stamp when a goal actually
000230*                got hit, not just that it did (auditor
000240*                query FT-AUD-114).
000250* 09/02/26 vbc - Goal-Is-Achieved condition-name added on
000260*                Goal-Achieved, same tidy-up as the other
000270*                master copybooks.
000280*
000290 01  FT-Goal-Record.
000300     03  Goal-Id               pic 9(9).
000310     03  Goal-Name             pic x(30).
000320     03  Goal-Target-Amt       pic s9(13)v99  comp-3.
000330     03  Goal-Current-Amt      pic s9(13)v99  comp-3.
000340*    Goal-Target-Date is ccyymmdd.  Goal-Achieved is a one-way
000350*    latch, Y or N, never reset back to N once set.  Goal-
000360*    Achieved-Ts is ccyymmddhhmmss, zero until Goal-Achieved
000370*    first goes to Y.
000380*
000390     03  Goal-Target-Date      pic 9(8).
000400     03  Goal-Icon             pic x(20).
000410     03  Goal-Color            pic x(10).
000420     03  Goal-Achieved         pic x.
000430         88  Goal-Is-Achieved  value "Y".
000440     03  Goal-Achieved-Ts      pic 9(14).
000450     03  filler                pic x(6).
