000100*****************************************************
000110*                                                   *
000120*  Shared Working Storage - Date / Month Window     *
000130*      Common to all FT0nn finance-tracker progs    *
000140*****************************************************
000150*  Copied into every FT0nn program so that "today",
000160*  the current month window and the display date
000170*  format table are worked out the same way in every
000180*  batch step.  Do not change field sizes here without
000190*  checking EVERY FT0nn program that copies this book.
000200*
000210* 22/06/87 rjd - Created.
000220* 14/09/99 cjw - Y2K: WS-Today-Ccyy widened to 4 digits
000230*                throughout, WS-Century removed.
000240* 03/11/04 kp  - Added WS-Month-Start / WS-Month-End for
000250*                budget & dashboard month-window calcs.
000260*                 (Ref: FT current-month spend enquiry).
000270* 09/02/26 vbc - WS-Today-Data, WS-Month-Window and
000280*                WS-Date-Formats were each missing their
000290*                trailing filler pad - added, no field
000300*                widths changed.
000310*
000320 01  WS-Today-Data.
000330     03  WS-Today-Ymd            pic 9(8).
000340     03  WS-Today-Bkdn  redefines WS-Today-Ymd.
000350         05  WS-Today-Ccyy       pic 9(4).
000360         05  WS-Today-Mm         pic 99.
000370         05  WS-Today-Dd         pic 99.
000380     03  filler                  pic x(2).
000390*
000400 01  WS-Month-Window.
000410     03  WS-Month-Start          pic 9(8).
000420     03  WS-Month-End            pic 9(8).
000430     03  WS-Window-Ccyy          pic 9(4).
000440     03  WS-Window-Mm            pic 99.
000450     03  filler                  pic x(2).
000460*
000470 01  WS-Days-In-Month-Tbl.
000480     03  filler  pic 99 value 31.
000490     03  filler  pic 99 value 28.
000500     03  filler  pic 99 value 31.
000510     03  filler  pic 99 value 30.
000520     03  filler  pic 99 value 31.
000530     03  filler  pic 99 value 30.
000540     03  filler  pic 99 value 31.
000550     03  filler  pic 99 value 31.
000560     03  filler  pic 99 value 30.
000570     03  filler  pic 99 value 31.
000580     03  filler  pic 99 value 30.
000590     03  filler  pic 99 value 31.
000600 01  WS-Days-In-Month  redefines WS-Days-In-Month-Tbl.
000610     03  WS-Dim  pic 99  occurs 12.
000620*
000630*  Display date format table - retained from the older
000640*  payroll suite's WS-Date-Formats block, used here for
000650*  report headings and CSV date printing (see the CSV
000660*  feed layouts which want ccyy-mm-dd).
000670*
000680 01  WS-Date-Formats.
000690     03  WS-Ft-Swap              pic 99.
000700     03  WS-Ft-Date              pic x(10)  value "9999-99-99".
000710     03  WS-Ft-Iso  redefines WS-Ft-Date.
000720         05  WS-Ft-Iso-Ccyy      pic 9(4).
000730         05  filler              pic x       value "-".
000740         05  WS-Ft-Iso-Mm        pic 99.
000750         05  filler              pic x       value "-".
000760         05  WS-Ft-Iso-Dd        pic 99.
000770     03  WS-Ft-Uk  redefines WS-Ft-Date.
000780         05  WS-Ft-Uk-Dd         pic 99.
000790         05  filler              pic x.
000800         05  WS-Ft-Uk-Mm         pic 99.
000810         05  filler              pic x.
000820         05  WS-Ft-Uk-Ccyy       pic 9(4).
000830     03  WS-Ft-Usa  redefines WS-Ft-Date.
000840         05  WS-Ft-Usa-Mm        pic 99.
000850         05  filler              pic x.
000860         05  WS-Ft-Usa-Dd        pic 99.
000870         05  filler              pic x.
000880         05  WS-Ft-Usa-Ccyy      pic 9(4).
000890     03  filler                  pic x(2).
000900*
000910 01  WS-Month-Name-Tbl.
000920     03  filler  pic x(9) value "January  ".
000930     03  filler  pic x(9) value "February ".
000940     03  filler  pic x(9) value "March    ".
000950     03  filler  pic x(9) value "April    ".
000960     03  filler  pic x(9) value "May      ".
000970     03  filler  pic x(9) value "June     ".
000980     03  filler  pic x(9) value "July     ".
000990     03  filler  pic x(9) value "August   ".
001000     03  filler  pic x(9) value "September".
001010     03  filler  pic x(9) value "October  ".
001020     03  filler  pic x(9) value "November ".
001030     03  filler  pic x(9) value "December ".
001040 01  WS-Month-Names  redefines WS-Month-Name-Tbl.
001050     03  WS-Month-Nm  pic x(9)  occurs 12.
