000100*******************************************
000110*                                          *
000120*  Record Definition For Combined         *
000130*    Dashboard / Summary Report File     *
000140*     One 132-column print line per rec  *
000150*******************************************
000160*  Every FT0nn report step opens this file EXTEND (FT020 alone
000170*  opens it OUTPUT, being first in the run book) and writes its
000180*  own section onto the end of it - see the run book note in
000190*  the job documentation for the required program order.
000200*
000210* 30/01/91 rjd - Created for the transaction summary print run.
000220* 03/11/04 kp  - Widened Rpt-Line 120 -> 132 to match the wide
000230*                carriage stock now used on the report printer.
000240*
000250 01  FT-Report-Line.
000260     03  Rpt-Line              pic x(132).
000270     03  filler                pic x(4).
