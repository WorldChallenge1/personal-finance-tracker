000100*****************************************************************
000110*                                                               *
000120*                 Finance Tracker - Savings Goal                *
000130*                    Progress Report                           *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190      program-id.         ft070.
000200*
000210     author.              tm.
000220*
000230     installation.        Greenfield Credit Union - Data
000240                          Processing Dept.
000250*
000260     date-written.        11 March 1996.
000270*
000280     date-compiled.
000290*
000300     security.            Confidential - Internal Use Only.
000310                          Property of Greenfield Credit Union -
000320                          Data Processing Dept.  Not for
000330                          release outside the Department.
000340*
000350*    Remarks.             Fifth step of the nightly report chain -
000360*                         reads GOALFILE, prices each goal's
000370*                         progress and days left, writes Section
000380     *    5,
000390*                         then applies any add-money postings
000400     *    found
000410*                         on the optional add-money card,
000420     *    appending
000430*                         GOAL-HISTORY on every posting.
000440*
000450*    Called modules.      None.
000460*
000470*    Files used.
000480*                         GOALFILE.   Savings goal master
000490*                                     (i-o, rewritten on posting).
000500*                         GOALHIST.   Goal history ledger
000510*                                     (output, extended).
000520*                         ADDMONEY.   Add-money card, optional
000530*                                     (input) - one card per goal
000540*                                     to be topped up this run,
000550*                                     Add-Goal-Id / Add-Amount.
000560*                         RPTFILE.    Combined report - extended
000570*                                     here (i-o, opened extend).
000580*
000590* Changes:
000600* 11/03/96 tm  - 1.0.00 Created.
000610* 14/09/99 cjw - Y2K   Century window added to ZZ062 for the
000620*                       days-left calculation - see FT020's header
000630*                       for the full note on this fix.
000640* 08/07/03 kp  -     .1 Add-money now stamps Goal-Achieved-Ts as
000650*                       well as the Y flag (auditor query
000660*                       FT-AUD-114).
000670* 02/02/26 vbc -     .2 Tidied comments for the new report suite,
000680*                       no logic change.
000690*
000700 environment             division.
000710*
000720 configuration            section.
000730 copy "ftcopy-ftenv.cob".
000740*
000750 input-output            section.
000760 file-control.
000770     select   Goal-File         assign       "GOALFILE"
000780                                organization sequential
000790                                status       Goal-Status.
000800     select   Goal-Hist-File    assign       "GOALHIST"
000810                                organization sequential
000820                                status       Goal-Hist-Status.
000830     select   Add-Money-File    assign       "ADDMONEY"
000840                                organization sequential
000850                                optional
000860                                status       Add-Money-Status.
000870     select   Report-File       assign       "RPTFILE"
000880                                organization sequential
000890                                status       Report-Status.
000900*
000910 data                    division.
000920*
000930 file section.
000940*
000950 fd  Goal-File.
000960 copy "ftcopy-wsftgoal.cob".
000970*
000980 fd  Goal-Hist-File.
000990 copy "ftcopy-wsftghis.cob".
001000*
001010 fd  Add-Money-File.
001020 01  Add-Money-Record.
001030     03  Add-Goal-Id           pic 9(9).
001040     03  Add-Amount            pic s9(13)v99  comp-3.
001050     03  filler                pic x(29).
001060*
001070 fd  Report-File.
001080 copy "ftcopy-wsftrpt.cob".
001090*
001100 working-storage section.
001110*
001120 77  Prog-Name              pic x(17) value "FT070 (1.0.02)".
001130*
001140 copy "ftcopy-wsftdate.cob".
001150*
001160 01  WS-File-Status.
001170     03  Goal-Status         pic xx     value zeros.
001180     03  Goal-Hist-Status    pic xx     value zeros.
001190     03  Add-Money-Status    pic xx     value zeros.
001200     03  Report-Status       pic xx     value zeros.
001210     03  filler                  pic x(2).
001220*
001230 01  WS-Eof-Switches.
001240     03  WS-Goal-Eof-Sw      pic x      value "N".
001250     03  WS-Add-Eof-Sw       pic x      value "N".
001260     03  WS-Add-File-Ok-Sw   pic x      value "N".
001265     03  filler              pic x(2).
001270*
001280 77  WS-Today-6              pic 9(6)   value zero.
001290 77  WS-Yy-2                 pic 99     comp   value zero.
001300 77  WS-Cc                   pic 99     comp   value zero.
001310*
001320*    ZZ062 turns Ccyymmdd into a day-serial number (days since a
001330*    fixed base year) so TIME-LEFT can be found by subtraction -
001340*    same trick the old payroll suite used for vacation-accrual
001350*    date arithmetic, borrowed here rather than re-invented.
001370*
001380 01  WS-Day-Serial-Work.
001390     03  WS-Ds-Ccyy              pic 9(4)  comp.
001400     03  WS-Ds-Mm                pic 99    comp.
001410     03  WS-Ds-Dd                pic 99    comp.
001420     03  WS-Ds-Years-From-Base   pic 9(4)  comp.
001430     03  WS-Ds-Leap-Count        pic 9(4)  comp.
001440     03  WS-Ds-Div-Temp          pic 9(6)  comp.
001450     03  WS-Ds-Div-Rem-4         pic 99    comp.
001460     03  WS-Ds-Div-Rem-100       pic 99    comp.
001470     03  WS-Ds-Div-Rem-400       pic 99    comp.
001480     03  WS-Ds-Days-Before-Mth   pic 9(4)  comp.
001490     03  WS-Ds-Mth-Sub           pic 9(4)  comp.
001500     03  WS-Ds-Result            pic 9(9)  comp.
001510     03  filler                  pic x(2).
001520 01  WS-Today-Serial             pic 9(9)  comp.
001530 01  WS-Target-Serial            pic 9(9)  comp.
001540 01  WS-Days-Left                pic s9(9) comp.
001550*
001560 01  WS-Achieved-Ts-Work.
001570     03  WS-Ts-Ymd               pic 9(8).
001580     03  WS-Ts-Hhmmss            pic 9(6)  value zero.
001590     03  filler                  pic x(2).
001600*
001610 01  WS-Goal-Work.
001620     03  WS-Goal-Pct-Used        pic 9(3)  comp.
001630     03  WS-Pct-Raw              pic s9(9)v99   comp-3.
001640     03  WS-Pct-Rounded          pic s9(9)      comp-3.
001650     03  filler                  pic x(2).
001660*
001670 01  WS-Grand-Totals.
001680     03  WS-Total-Target          pic s9(13)v99  comp-3  value
001690             zero.
001700     03  WS-Total-Saved           pic s9(13)v99  comp-3  value
001710             zero.
001720     03  WS-Pct-Sum               pic s9(11)     comp-3  value
001730             zero.
001740     03  WS-Avg-Progress          pic s9(9)v99   comp-3  value
001750             zero.
001760     03  WS-Total-Goals           pic 9(5)  comp   value zero.
001770     03  filler                  pic x(2).
001780*
001790 01  WS-Print-Line              pic x(132).
001800 01  WS-Amt-Edit                  pic -(13)9.99.
001810 01  WS-Pct-Edit                  pic zz9.
001820 01  WS-Days-Edit                 pic -(6)9.
001830*
001840 procedure division.
001850*
001860 AA000-Main                  section.
001870*
001880     perform  AA010-Open-Files thru AA010-Exit.
001890     perform  ZZ062-Get-Today-Serial thru ZZ062-Exit.
001900     move     spaces to Rpt-Line.
001910     write    FT-Report-Line.
001920     move     "SECTION 5 - GOAL REPORT" to WS-Print-Line.
001930     move     WS-Print-Line to Rpt-Line.
001940     write    FT-Report-Line.
001950     perform  AA020-Process-Goals thru AA020-Exit
001960              until    WS-Goal-Eof-Sw = "Y".
001970     perform  AA050-Write-Footer thru AA050-Exit.
001980     close    Goal-File
001990              Report-File.
002000     perform  AA060-Apply-Add-Money thru AA060-Exit.
002010     close    Goal-Hist-File.
002020     goback.
002030*
002040 AA000-Exit.
002050     exit.
002060*
002070 AA010-Open-Files.
002080*
002090     move     zero to Return-Code.
002100     open     input  Goal-File.
002110     if       Goal-Status not = "00"
002120              display  "FT070 GOALFILE will not open, status "
002130             Goal-Status
002140              move     8 to Return-Code
002150              goback.
002160     open     extend Report-File.
002170     if       Report-Status not = "00"
002180              display  "FT070 RPTFILE will not open, status "
002190             Report-Status
002200              close    Goal-File
002210              move     8 to Return-Code
002220              goback.
002230 AA010-Exit.
002240     exit.
002250*
002260 AA020-Process-Goals.
002270*
002280     read     Goal-File
002290              at end
002300                       move     "Y" to WS-Goal-Eof-Sw
002310                       go to    AA020-Exit.
002320     add      Goal-Target-Amt  to WS-Total-Target.
002330     add      Goal-Current-Amt to WS-Total-Saved.
002340     add      1 to WS-Total-Goals.
002350     perform  AA030-Rate-Goal thru AA030-Exit.
002360     add      WS-Goal-Pct-Used to WS-Pct-Sum.
002370     perform  AA040-Write-Detail thru AA040-Exit.
002380 AA020-Exit.
002390     exit.
002400*
002410 AA030-Rate-Goal.
002420*
002430     if       Goal-Target-Amt = zero
002440              move     zero to WS-Goal-Pct-Used
002450     else
002460              compute  WS-Pct-Raw rounded =
002470                       (Goal-Current-Amt / Goal-Target-Amt) * 100
002480              move     WS-Pct-Raw to WS-Pct-Rounded
002490              if       WS-Pct-Rounded > 100
002500                       move     100 to WS-Goal-Pct-Used
002510              else
002520                       if       WS-Pct-Rounded < zero
002530                                move     zero to WS-Goal-Pct-Used
002540                       else
002550                                move     WS-Pct-Rounded to
002560             WS-Goal-Pct-Used.
002570     move     Goal-Target-Date (1:4) to WS-Ds-Ccyy.
002580     move     Goal-Target-Date (5:2) to WS-Ds-Mm.
002590     move     Goal-Target-Date (7:2) to WS-Ds-Dd.
002600     perform  ZZ064-Day-Serial thru ZZ064-Exit.
002610     move     WS-Ds-Result to WS-Target-Serial.
002620     compute  WS-Days-Left = WS-Target-Serial - WS-Today-Serial.
002630 AA030-Exit.
002640     exit.
002650*
002660 AA040-Write-Detail.
002670     move     Goal-Target-Amt to WS-Amt-Edit.
002680     move     spaces to WS-Print-Line.
002690     string   Goal-Name "  TARGET " WS-Amt-Edit
002700              delimited by size into WS-Print-Line.
002710     move     WS-Print-Line to Rpt-Line.
002720     write    FT-Report-Line.
002730     move     Goal-Current-Amt to WS-Amt-Edit.
002740     move     WS-Goal-Pct-Used to WS-Pct-Edit.
002750     move     spaces to WS-Print-Line.
002760     string   "    CURRENT " WS-Amt-Edit "  PROGRESS " WS-Pct-Edit
002770              "%"
002780              delimited by size into WS-Print-Line.
002790     move     WS-Print-Line to Rpt-Line.
002800     write    FT-Report-Line.
002810     move     WS-Days-Left to WS-Days-Edit.
002820     move     spaces to WS-Print-Line.
002830     string   "    DAYS LEFT " WS-Days-Edit "  ACHIEVED "
002840              Goal-Achieved
002850              delimited by size into WS-Print-Line.
002860     move     WS-Print-Line to Rpt-Line.
002870     write    FT-Report-Line.
002880 AA040-Exit.
002890     exit.
002900*
002910 AA050-Write-Footer.
002920*
002930     if       WS-Total-Goals = zero
002940              move     zero to WS-Avg-Progress
002950     else
002960              divide   WS-Pct-Sum by WS-Total-Goals
002970                       giving   WS-Avg-Progress rounded.
002980     move     spaces to Rpt-Line.
002990     write    FT-Report-Line.
003000     move     WS-Total-Target to WS-Amt-Edit.
003010     move     spaces to WS-Print-Line.
003020     string   "  TOTAL TARGET   " WS-Amt-Edit
003030              delimited by size into WS-Print-Line.
003040     move     WS-Print-Line to Rpt-Line.
003050     write    FT-Report-Line.
003060     move     WS-Total-Saved to WS-Amt-Edit.
003070     move     spaces to WS-Print-Line.
003080     string   "  TOTAL SAVED    " WS-Amt-Edit
003090              delimited by size into WS-Print-Line.
003100     move     WS-Print-Line to Rpt-Line.
003110     write    FT-Report-Line.
003120     move     WS-Avg-Progress to WS-Amt-Edit.
003130     move     spaces to WS-Print-Line.
003140     string   "  AVERAGE PROGRESS PCT " WS-Amt-Edit
003150              delimited by size into WS-Print-Line.
003160     move     WS-Print-Line to Rpt-Line.
003170     write    FT-Report-Line.
003180     move     WS-Total-Goals to WS-Pct-Edit.
003190     move     spaces to WS-Print-Line.
003200     string   "  GOAL COUNT     " WS-Pct-Edit
003210              delimited by size into WS-Print-Line.
003220     move     WS-Print-Line to Rpt-Line.
003230     write    FT-Report-Line.
003240 AA050-Exit.
003250     exit.
003260*
003270 AA060-Apply-Add-Money.
003280*
003290*    GOAL-TRACK / BUSINESS RULES - a card amount that is zero,
003300*    negative, or missing from the ledger is skipped, the run
003310*    continuing to the next card rather than abending; every
003320*    accepted posting rewrites GOALFILE and appends GOALHIST.
003330*
003340     open     input Add-Money-File.
003350     if       Add-Money-Status not = "00"
003360              go to    AA060-Exit.
003370     move     "Y" to WS-Add-File-Ok-Sw.
003380     open     i-o Goal-File.
003390     open     extend Goal-Hist-File.
003400     perform  AA062-Post-One-Card thru AA062-Exit
003410              until    WS-Add-Eof-Sw = "Y".
003420     close    Add-Money-File
003430              Goal-File.
003440 AA060-Exit.
003450     exit.
003460*
003470 AA062-Post-One-Card.
003480     read     Add-Money-File
003490              at end
003500                       move     "Y" to WS-Add-Eof-Sw
003510                       go to    AA062-Exit.
003520     if       Add-Amount not > zero
003530              go to    AA062-Exit.
003540     perform  AA064-Find-And-Post thru AA064-Exit.
003550 AA062-Exit.
003560     exit.
003570*
003580 AA064-Find-And-Post.
003590     move     "N" to WS-Goal-Eof-Sw.
003600 AA064-Read-Loop.
003610     read     Goal-File
003620              at end
003630                       move     "Y" to WS-Goal-Eof-Sw
003640                       go to    AA064-Exit.
003650     if       Goal-Id not = Add-Goal-Id
003660              go to    AA064-Read-Loop.
003670     add      Add-Amount to Goal-Current-Amt.
003680     if       Goal-Current-Amt not < Goal-Target-Amt
003690              and      not Goal-Is-Achieved
003700              move     "Y" to Goal-Achieved
003710              accept   WS-Today-6 from date
003720              move     WS-Today-6 (1:2) to WS-Yy-2
003730              if       WS-Yy-2 < 50
003740                       move     20 to WS-Cc
003750              else
003760                       move     19 to WS-Cc
003770              compute  WS-Ts-Ymd = WS-Cc * 1000000 + WS-Today-6
003780              string   WS-Ts-Ymd WS-Ts-Hhmmss
003790                       delimited by size into Goal-Achieved-Ts.
003800     rewrite  FT-Goal-Record.
003810     move     Goal-Id           to Gh-Goal-Id.
003820     move     Goal-Current-Amt  to Gh-Amount.
003830     move     WS-Today-Ymd      to Gh-Date.
003840     write    FT-Goal-History-Record.
003850 AA064-Exit.
003860     exit.
003870*
003880 ZZ062-Get-Today-Serial.
003890*
003900     accept   WS-Today-6 from date.
003910     move     WS-Today-6 (1:2) to WS-Yy-2.
003920     if       WS-Yy-2 < 50
003930              move     20 to WS-Cc
003940     else
003950              move     19 to WS-Cc.
003960     compute  WS-Today-Ymd = WS-Cc * 1000000 + WS-Today-6.
003970     move     WS-Today-Ccyy to WS-Ds-Ccyy.
003980     move     WS-Today-Mm   to WS-Ds-Mm.
003990     move     WS-Today-Dd   to WS-Ds-Dd.
004000     perform  ZZ064-Day-Serial thru ZZ064-Exit.
004010     move     WS-Ds-Result to WS-Today-Serial.
004020 ZZ062-Exit.
004030     exit.
004040*
004050 ZZ064-Day-Serial.
004060*
004070*    Approximate day-serial - years since 1900 times 365, plus a
004080*    leap-day for every leap year fully elapsed, plus days in
004090*    the completed months of the current year, plus the day of
004100*    the month.  Good enough for a day-count subtraction between
004110*    two ccyymmdd dates in the same era; not a true Julian count.
004120*
004130     compute  WS-Ds-Years-From-Base = WS-Ds-Ccyy - 1900.
004140     divide   WS-Ds-Years-From-Base by 4   giving WS-Ds-Div-Temp
004150              remainder WS-Ds-Div-Rem-4.
004160     compute  WS-Ds-Leap-Count = WS-Ds-Years-From-Base / 4.
004170     move     zero to WS-Ds-Days-Before-Mth.
004180     if       WS-Ds-Mm > 1
004190              perform  ZZ066-Add-Month-Days thru ZZ066-Exit
004200                       varying WS-Ds-Mth-Sub from 1 by 1
004210                       until    WS-Ds-Mth-Sub >= WS-Ds-Mm.
004220     compute  WS-Ds-Result = WS-Ds-Years-From-Base * 365
004230              + WS-Ds-Leap-Count + WS-Ds-Days-Before-Mth
004240              + WS-Ds-Dd.
004250 ZZ064-Exit.
004260     exit.
004270*
004280 ZZ066-Add-Month-Days.
004290     add      WS-Dim (WS-Ds-Mth-Sub) to WS-Ds-Days-Before-Mth.
004300 ZZ066-Exit.
004310     exit.
