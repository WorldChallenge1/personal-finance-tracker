000100*******************************************
000110*                                          *
000120*  Record Definition For Category Master  *
000130*           File                          *
000140*     Uses Cat-Id as key                  *
000150*******************************************
000160*  File size 126 bytes (fields only, see filler below).
000170*
000180* 22/06/87 rjd - Created.
000190* 11/03/96 tm  - Added Cat-Icon & Cat-Color for the new
000200*                colour-terminal enquiry screens.
000210* 14/09/99 cjw - Y2K review - no date fields in this record,
000220*                no change needed, logged for the audit.
000230* 09/02/26 vbc - Cat-Is-Income / Cat-Is-Expense condition-names
000240*                added on Cat-Type, same tidy-up as the
000250*                transaction ledger copybook.
000260*
000270 01  FT-Category-Record.
000280     03  Cat-Id                pic 9(9).
000290     03  Cat-Name              pic x(30).
000300*    Cat-Type holds "INCOME " or "EXPENSE", Cat-Icon the display
000310*    icon code, Cat-Color one of PRIMARY/SUCCESS/DANGER/WARNING/
000320*    INFO/SECONDARY.
000330*
000340     03  Cat-Type              pic x(7).
000350         88  Cat-Is-Income     value "INCOME ".
000360         88  Cat-Is-Expense    value "EXPENSE".
000370     03  Cat-Icon              pic x(20).
000380     03  Cat-Color             pic x(10).
000390     03  Cat-Desc              pic x(50).
000400     03  filler                pic x(4).
