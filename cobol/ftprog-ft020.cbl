000100*****************************************************************
000110*                                                               *
000120*                 Finance Tracker - Transaction                *
000130*             Summary And Account Summary Report               *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190      program-id.         ft020.
000200*
000210     author.              R J Dunmore.
000220*
000230     installation.        Greenfield Credit Union - Data
000240                          Processing Dept.
000250*
000260     date-written.        30 January 1991.
000270*
000280     date-compiled.
000290*
000300     security.            Confidential - Internal Use Only.
000310                          Property of Greenfield Credit Union -
000320                          Data Processing Dept.  Not for
000330                          release outside the Department.
000340*
000350*    Remarks.             First step of the nightly report chain.
000360*                         Creates RPTFILE fresh and writes the
000370*                         account summary (balance recomputed over
000380*                         the whole ledger, this
000390     *    month's income and
000400*                         expense) followed by the transaction
000410*                         listing, newest first, optionally cut
000420*                         down by a filter card on PARMFILE.
000430*
000440*    Called modules.      None.
000450*
000460*    Files used.
000470*                         CATFILE.   Category master   (input).
000480*                         TXNFILE.   Transaction ledger (input,
000490*                                    read twice - once straight
000500*                                    through for the totals, once
000510*                                    through the sort for the
000520*                                    listing).
000530*                         PARMFILE.  Filter card, optional
000540     *    (input).
000550*                         RPTFILE.   Combined report - created
000560     *    here
000570*                                    (output).
000580*
000590* Changes:
000600* 30/01/91 rjd - 1.0.00 Created.
000610* 11/03/96 tm  -     .1 Category name added to the listing line -
000620*                       operators were having to look ids up by
000630*                       hand on the category listing.
000640* 14/09/99 cjw - Y2K   Today's date now windowed to a full century
000650*                       before the month window is built - see
000660*                       ZZ060.  Two-digit year compares below 50
000670*                       are taken as 20xx, else 19xx.
000680* 03/11/04 kp  -     .2 PARMFILE filter card added (date range,
000690*                       category, type) - see BATCH FLOW note in
000700*                       the run book.
000710* 02/02/26 vbc -     .3 Tidied comments for the new report suite,
000720*                       no logic change.
000730*
000740 environment             division.
000750*
000760 configuration            section.
000770 copy "ftcopy-ftenv.cob".
000780*
000790 input-output            section.
000800 file-control.
000810     select   Category-File    assign       "CATFILE"
000820                                organization sequential
000830                                status       Category-Status.
000840     select   Transaction-File assign       "TXNFILE"
000850                                organization sequential
000860                                status       Transaction-Status.
000870     select   Parm-File        assign       "PARMFILE"
000880                                organization sequential
000890                                optional
000900                                status       Parm-Status.
000910     select   Report-File      assign       "RPTFILE"
000920                                organization sequential
000930                                status       Report-Status.
000940*
000950 data                    division.
000960*
000970 file section.
000980*
000990 fd  Category-File.
001000 copy "ftcopy-wsftcat.cob".
001010*
001020 fd  Transaction-File.
001030 copy "ftcopy-wsfttxn.cob".
001040*
001050 fd  Parm-File.
001060 copy "ftcopy-wsftprm.cob".
001070*
001080 fd  Report-File.
001090 copy "ftcopy-wsftrpt.cob".
001100*
001110 sd  Sort-Work-File.
001120 01  SD-Transaction-Record.
001130     03  SD-Txn-Id             pic 9(9).
001140     03  SD-Txn-Date           pic 9(8).
001150     03  SD-Txn-Desc           pic x(40).
001160     03  SD-Txn-Type           pic x(7).
001170     03  SD-Txn-Amount         pic s9(13)v99  comp-3.
001180     03  SD-Txn-Cat-Id         pic 9(9).
001190     03  filler                pic x(2).
001200*
001210 working-storage section.
001220*
001230 77  Prog-Name              pic x(17) value "FT020 (1.0.03)".
001240 77  WS-Today-6             pic 9(6)   value zero.
001250 77  WS-Yy-2                pic 99     comp   value zero.
001260 77  WS-Cc                  pic 99     comp   value zero.
001270 77  WS-Div-Temp            pic 9(6)   comp   value zero.
001280 77  WS-Div-Rem-4           pic 99     comp   value zero.
001290 77  WS-Div-Rem-100         pic 99     comp   value zero.
001300 77  WS-Div-Rem-400         pic 999    comp   value zero.
001310*
001320 copy "ftcopy-wsftdate.cob".
001330*
001340 01  WS-File-Status.
001350     03  Category-Status     pic xx     value zeros.
001360     03  Transaction-Status  pic xx     value zeros.
001370     03  Parm-Status         pic xx     value zeros.
001380     03  Report-Status       pic xx     value zeros.
001390     03  filler                  pic x(2).
001400*
001410 01  WS-Eof-Switches.
001420     03  WS-Cat-Eof-Sw       pic x      value "N".
001430     03  WS-Txn-Eof-Sw       pic x      value "N".
001440     03  WS-Srt-Eof-Sw       pic x      value "N".
001450     03  WS-Cat-Filter-Ok-Sw pic x      value "N".
001460     03  filler                  pic x(2).
001470*
001480 01  WS-Cat-Table.
001490     03  WS-Cat-Entry        occurs 300 times.
001500         05  WS-Cat-Tbl-Id   pic 9(9).
001510         05  WS-Cat-Tbl-Name pic x(30).
001520         05  WS-Cat-Tbl-Type pic x(7).
001530     03  filler                  pic x(2).
001540 01  WS-Cat-Tbl-Ctl.
001550     03  WS-Cat-Count        pic 9(4)   comp   value zero.
001560     03  WS-Cat-Sub          pic 9(4)   comp   value zero.
001570     03  filler                  pic x(2).
001580*
001590 01  WS-Filter-Card.
001600     03  WS-Flt-Start-Date   pic 9(8)   value zero.
001610     03  WS-Flt-End-Date     pic 9(8)   value zero.
001620     03  WS-Flt-Cat-Id       pic 9(9)   value zero.
001630     03  WS-Flt-Type         pic x(7)   value spaces.
001640     03  filler                  pic x(2).
001650*
001660 01  WS-Whole-File-Totals.
001670     03  WS-All-Income       pic s9(13)v99  comp-3  value zero.
001680     03  WS-All-Expense      pic s9(13)v99  comp-3  value zero.
001690     03  WS-Acct-Balance     pic s9(13)v99  comp-3  value zero.
001700     03  WS-Month-Income     pic s9(13)v99  comp-3  value zero.
001710     03  WS-Month-Expense    pic s9(13)v99  comp-3  value zero.
001720     03  filler                  pic x(2).
001730*
001740 01  WS-Listing-Totals.
001750     03  WS-Flt-Income       pic s9(13)v99  comp-3  value zero.
001760     03  WS-Flt-Expense      pic s9(13)v99  comp-3  value zero.
001770     03  WS-Flt-Net          pic s9(13)v99  comp-3  value zero.
001780     03  WS-Cat-Name-Found   pic x(30).
001790     03  filler                  pic x(2).
001800*
001810 01  WS-Print-Line               pic x(132).
001820 01  WS-Amt-Edit                 pic -(13)9.99.
001830*
001840 procedure division.
001850*
001860 AA000-Main                  section.
001870*
001880     perform  AA010-Open-Files thru AA010-Exit.
001890     perform  ZZ060-Month-Window thru ZZ060-Exit.
001900     perform  AA020-Load-Categories thru AA020-Exit
001910              until    WS-Cat-Eof-Sw = "Y".
001920     perform  AA025-Read-Filter-Card thru AA025-Exit.
001930     perform  AA027-Whole-File-Pass thru AA027-Exit
001940              until    WS-Txn-Eof-Sw = "Y".
001950     close    Transaction-File.
001960     subtract WS-All-Expense from WS-All-Income
001970              giving   WS-Acct-Balance.
001980     perform  AA040-Write-Section-1 thru AA040-Exit.
001990     sort     Sort-Work-File
002000              on descending key SD-Txn-Date
002010              using    Transaction-File
002020              output procedure is AA030-Build-Listing thru
002030             AA030-Exit.
002040     perform  AA050-Write-Section-2-Footer thru AA050-Exit.
002050     close    Category-File
002060              Report-File.
002070     goback.
002080*
002090 AA000-Exit.
002100     exit.
002110*
002120 AA010-Open-Files.
002130*
002140     move     zero to Return-Code.
002150     open     input  Category-File.
002160     if       Category-Status not = "00"
002170              display  "FT020 CATFILE will not open, status "
002180             Category-Status
002190              move     8 to Return-Code
002200              goback.
002210     open     input  Transaction-File.
002220     if       Transaction-Status not = "00"
002230              display  "FT020 TXNFILE will not open, status "
002240             Transaction-Status
002250              close    Category-File
002260              move     8 to Return-Code
002270              goback.
002280     open     output Report-File.
002290     if       Report-Status not = "00"
002300              display  "FT020 RPTFILE will not open, status "
002310             Report-Status
002320              close    Category-File Transaction-File
002330              move     8 to Return-Code
002340              goback.
002350 AA010-Exit.
002360     exit.
002370*
002380 AA020-Load-Categories.
002390*
002400     read     Category-File
002410              at end
002420                       move     "Y" to WS-Cat-Eof-Sw
002430                       go to    AA020-Exit.
002440     if       WS-Cat-Count < 300
002450              add      1 to WS-Cat-Count
002460              move     Cat-Id   to WS-Cat-Tbl-Id   (WS-Cat-Count)
002470              move     Cat-Name to WS-Cat-Tbl-Name (WS-Cat-Count)
002480              move     Cat-Type to WS-Cat-Tbl-Type (WS-Cat-Count).
002490 AA020-Exit.
002500     exit.
002510*
002520 AA025-Read-Filter-Card.
002530*
002540*    PARMFILE is optional - if it is not on the run, or is empty,
002550*    the filter fields stay at their no-filter defaults.  See
002560*    TXN-SUMMARY / BUSINESS RULES for what "honoured" means for
002570*    each field.
002580*
002590     open     input Parm-File.
002600     if       Parm-Status not = "00"
002610              go to    AA025-Exit.
002620     read     Parm-File
002630              at end
002640                       go to    AA025-Close.
002650     move     Parm-Start-Date to WS-Flt-Start-Date.
002660     move     Parm-End-Date   to WS-Flt-End-Date.
002670     move     Parm-Cat-Id     to WS-Flt-Cat-Id.
002680     move     Parm-Type       to WS-Flt-Type.
002690 AA025-Close.
002700     close    Parm-File.
002710     move     "N" to WS-Cat-Filter-Ok-Sw.
002720     if       WS-Flt-Cat-Id = zero
002730              go to    AA025-Exit.
002740     move     zero to WS-Cat-Sub.
002750     perform  AA026-Find-Filter-Cat thru AA026-Exit
002760              until    WS-Cat-Filter-Ok-Sw = "Y"
002770              or       WS-Cat-Sub not < WS-Cat-Count.
002780 AA025-Exit.
002790     exit.
002800*
002810 AA026-Find-Filter-Cat.
002820     add      1 to WS-Cat-Sub.
002830     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = WS-Flt-Cat-Id
002840              move     "Y" to WS-Cat-Filter-Ok-Sw.
002850 AA026-Exit.
002860     exit.
002870*
002880 AA027-Whole-File-Pass.
002890*
002900*    Unfiltered pass for the balance and this-month totals in the
002910*    account summary section - see TXN-POST and DASH-AGG current-
002920*    month rules.  Runs before the filtered, sorted listing pass.
002930*
002940     read     Transaction-File
002950              at end
002960                       move     "Y" to WS-Txn-Eof-Sw
002970                       go to    AA027-Exit.
002980     if       Txn-Type = "INCOME "
002990              add      Txn-Amount to WS-All-Income
003000     else
003010              add      Txn-Amount to WS-All-Expense.
003020     if       Txn-Date not < WS-Month-Start
003030              and      Txn-Date not > WS-Month-End
003040              if       Txn-Type = "INCOME "
003050                       add      Txn-Amount to WS-Month-Income
003060              else
003070                       add      Txn-Amount to WS-Month-Expense.
003080 AA027-Exit.
003090     exit.
003100*
003110 AA030-Build-Listing.
003120*
003130*    Output procedure of the sort - each record is handed back
003140*    newest-first.  Filters are applied here; passing records go
003150*    straight onto the report as a detail line, and add into the
003160*    listing footer totals.
003170*
003180     move     "N" to WS-Srt-Eof-Sw.
003190 AA030-Return-Loop.
003200     return   Sort-Work-File
003210              at end
003220                       move     "Y" to WS-Srt-Eof-Sw
003230                       go to    AA030-Exit.
003240     if       WS-Flt-Start-Date not = zero
003250              and      SD-Txn-Date < WS-Flt-Start-Date
003260              go to    AA030-Return-Loop.
003270     if       WS-Flt-End-Date not = zero
003280              and      SD-Txn-Date > WS-Flt-End-Date
003290              go to    AA030-Return-Loop.
003300     if       WS-Cat-Filter-Ok-Sw = "Y"
003310              and      SD-Txn-Cat-Id not = WS-Flt-Cat-Id
003320              go to    AA030-Return-Loop.
003330     if       (WS-Flt-Type = "INCOME " or WS-Flt-Type = "EXPENSE")
003340              and      SD-Txn-Type not = WS-Flt-Type
003350              go to    AA030-Return-Loop.
003360     perform  AA032-Find-Listing-Cat thru AA032-Exit.
003370     if       SD-Txn-Type = "INCOME "
003380              add      SD-Txn-Amount to WS-Flt-Income
003390     else
003400              add      SD-Txn-Amount to WS-Flt-Expense.
003410     move     SD-Txn-Amount to WS-Amt-Edit.
003420     move     spaces to WS-Print-Line.
003430     string   SD-Txn-Date (1:4) "-" SD-Txn-Date (5:2) "-"
003440              SD-Txn-Date (7:2) "  " SD-Txn-Desc "  " SD-Txn-Type
003450              "  " WS-Amt-Edit "  " WS-Cat-Name-Found
003460              delimited by size into WS-Print-Line.
003470     move     WS-Print-Line to Rpt-Line.
003480     write    FT-Report-Line.
003490     go to    AA030-Return-Loop.
003500 AA030-Exit.
003510     exit.
003520*
003530 AA032-Find-Listing-Cat.
003540*
003550     move     spaces to WS-Cat-Name-Found.
003560     move     zero to WS-Cat-Sub.
003570 AA032-Loop.
003580     add      1 to WS-Cat-Sub.
003590     if       WS-Cat-Sub > WS-Cat-Count
003600              go to    AA032-Exit.
003610     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = SD-Txn-Cat-Id
003620              move     WS-Cat-Tbl-Name (WS-Cat-Sub) to
003630             WS-Cat-Name-Found
003640              go to    AA032-Exit.
003650     go to    AA032-Loop.
003660 AA032-Exit.
003670     exit.
003680*
003690 AA040-Write-Section-1.
003700*
003710     move     spaces to WS-Print-Line.
003720     move     "SECTION 1 - ACCOUNT SUMMARY" to WS-Print-Line.
003730     move     WS-Print-Line to Rpt-Line.
003740     write    FT-Report-Line.
003750     move     WS-Acct-Balance to WS-Amt-Edit.
003760     move     spaces to WS-Print-Line.
003770     string   "  CURRENT BALANCE      " WS-Amt-Edit
003780              delimited by size into WS-Print-Line.
003790     move     WS-Print-Line to Rpt-Line.
003800     write    FT-Report-Line.
003810     move     WS-Month-Income to WS-Amt-Edit.
003820     move     spaces to WS-Print-Line.
003830     string   "  THIS MONTH INCOME    " WS-Amt-Edit
003840              delimited by size into WS-Print-Line.
003850     move     WS-Print-Line to Rpt-Line.
003860     write    FT-Report-Line.
003870     move     WS-Month-Expense to WS-Amt-Edit.
003880     move     spaces to WS-Print-Line.
003890     string   "  THIS MONTH EXPENSE   " WS-Amt-Edit
003900              delimited by size into WS-Print-Line.
003910     move     WS-Print-Line to Rpt-Line.
003920     write    FT-Report-Line.
003930     move     spaces to Rpt-Line.
003940     write    FT-Report-Line.
003950     move     "SECTION 2 - TRANSACTION LISTING (NEWEST FIRST)"
003960              to WS-Print-Line.
003970     move     WS-Print-Line to Rpt-Line.
003980     write    FT-Report-Line.
003990 AA040-Exit.
004000     exit.
004010*
004020 AA050-Write-Section-2-Footer.
004030*
004040     subtract WS-Flt-Expense from WS-Flt-Income giving WS-Flt-Net.
004050     move     spaces to Rpt-Line.
004060     write    FT-Report-Line.
004070     move     WS-Flt-Income to WS-Amt-Edit.
004080     move     spaces to WS-Print-Line.
004090     string   "  TOTAL INCOME   " WS-Amt-Edit
004100              delimited by size into WS-Print-Line.
004110     move     WS-Print-Line to Rpt-Line.
004120     write    FT-Report-Line.
004130     move     WS-Flt-Expense to WS-Amt-Edit.
004140     move     spaces to WS-Print-Line.
004150     string   "  TOTAL EXPENSE  " WS-Amt-Edit
004160              delimited by size into WS-Print-Line.
004170     move     WS-Print-Line to Rpt-Line.
004180     write    FT-Report-Line.
004190     move     WS-Flt-Net to WS-Amt-Edit.
004200     move     spaces to WS-Print-Line.
004210     string   "  NET INCOME     " WS-Amt-Edit
004220              delimited by size into WS-Print-Line.
004230     move     WS-Print-Line to Rpt-Line.
004240     write    FT-Report-Line.
004250 AA050-Exit.
004260     exit.
004270*
004280 ZZ060-Month-Window.
004290*
004300*    Current month window, day 1 through last day.  WS-Today-6
004310*    comes back from ACCEPT FROM DATE two digits short (see the
004320*    14/09/99 change note) so the century has to be windowed by
004330*    hand before the ccyymmdd fields below mean anything.
004340*
004350     accept   WS-Today-6 from date.
004360     move     WS-Today-6 (1:2) to WS-Yy-2.
004370     if       WS-Yy-2 < 50
004380              move     20 to WS-Cc
004390     else
004400              move     19 to WS-Cc.
004410     compute  WS-Today-Ymd = WS-Cc * 1000000 + WS-Today-6.
004420     move     WS-Today-Ccyy to WS-Window-Ccyy.
004430     move     WS-Today-Mm   to WS-Window-Mm.
004440     compute  WS-Month-Start = WS-Window-Ccyy * 10000
004450              + WS-Window-Mm * 100 + 1.
004460     compute  WS-Month-End = WS-Window-Ccyy * 10000
004470              + WS-Window-Mm * 100
004480              + WS-Dim (WS-Window-Mm).
004490     if       WS-Window-Mm = 2
004500              divide   WS-Window-Ccyy by 4   giving WS-Div-Temp
004510                       remainder WS-Div-Rem-4
004520              divide   WS-Window-Ccyy by 100 giving WS-Div-Temp
004530                       remainder WS-Div-Rem-100
004540              divide   WS-Window-Ccyy by 400 giving WS-Div-Temp
004550                       remainder WS-Div-Rem-400
004560              if       WS-Div-Rem-400 = 0
004570                       add      1 to WS-Month-End
004580              else
004590                       if       WS-Div-Rem-4 = 0 and
004600             WS-Div-Rem-100 not = 0
004610                                add      1 to WS-Month-End.
004620 ZZ060-Exit.
004630     exit.
