000100*****************************************************************
000110*                                                               *
000120*                 Finance Tracker - Dashboard                  *
000130*                    Aggregate Report                          *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190      program-id.         ft090.
000200*
000210     author.              sjo.
000220*
000230     installation.        Greenfield Credit Union - Data
000240                          Processing Dept.
000250*
000260     date-written.        11 August 2011.
000270*
000280     date-compiled.
000290*
000300     security.            Confidential - Internal Use Only.
000310                          Property of Greenfield Credit Union -
000320                          Data Processing Dept.  Not for
000330                          release outside the Department.
000340*
000350*    Remarks.             Sixth step of the nightly report chain -
000360*                         the "dashboard" extract wanted by the
000370*                         branch when the web front end went in.
000380*                         Writes Section 6 (six-month trend) and
000390*                         Section 7 (expense-by-category, current
000400*                         month), then a short spotlight block
000410*                         (top 3 budgets by usage, top 3 goals by
000420*                         progress) carried over from the old
000430*                         monthly member statement.
000440*
000450*    Called modules.      None.
000460*
000470*    Files used.
000480*                         CATFILE.    Category master   (input).
000490*                         TXNFILE.    Transaction ledger (input,
000500*                                     read once per month in the
000510*                                     trend loop - see AA030).
000520*                         BUDGETFILE. Budget master      (input).
000530*                         GOALFILE.   Savings goal master (input).
000540*                         RPTFILE.    Combined report - extended
000550*                                     here (i-o, opened extend).
000560*
000570* Changes:
000580* 11/08/11 sjo - 1.0.00 Created for the new web dashboard project.
000590* 03/02/14 kp  -     .1 Expense-by-category breakdown added
000600*                       (Section 7) at the web team's request.
000610* 02/02/26 vbc -     .2 Tidied comments for the new report suite,
000620*                       no logic change.
000630* 09/02/26 vbc -     .3 Current month income/expense (first
000640*                       BATCH FLOW item) now written under its
000650*                       own heading ahead of Section 6 - was
000660*                       being summed and then discarded.  Budget
000670*                       spotlight's spend accumulator moved off
000680*                       WS-Curr-Expense onto its own field so
000690*                       the two no longer collide.
000700* 09/02/26 vbc -     .4 AA026-Fill-One-Month's rollover test was
000710*                       backwards - it added the +12/-1yr
000720*                       correction on the months that did NOT
000730*                       underflow and skipped it on the one that
000740*                       did, so the trend walked Mm past 12
000750*                       instead of wrapping into the prior year.
000760*                       Branches swapped (helpdesk ticket 5290).
000770*
000780 environment             division.
000790*
000800 configuration            section.
000810 copy "ftcopy-ftenv.cob".
000820*
000830 input-output            section.
000840 file-control.
000850     select   Category-File    assign       "CATFILE"
000860                                organization sequential
000870                                status       Category-Status.
000880     select   Transaction-File assign       "TXNFILE"
000890                                organization sequential
000900                                status       Transaction-Status.
000910     select   Budget-File      assign       "BUDGETFILE"
000920                                organization sequential
000930                                status       Budget-Status.
000940     select   Goal-File        assign       "GOALFILE"
000950                                organization sequential
000960                                status       Goal-Status.
000970     select   Report-File      assign       "RPTFILE"
000980                                organization sequential
000990                                status       Report-Status.
001000*
001010 data                    division.
001020*
001030 file section.
001040*
001050 fd  Category-File.
001060 copy "ftcopy-wsftcat.cob".
001070*
001080 fd  Transaction-File.
001090 copy "ftcopy-wsfttxn.cob".
001100*
001110 fd  Budget-File.
001120 copy "ftcopy-wsftbud.cob".
001130*
001140 fd  Goal-File.
001150 copy "ftcopy-wsftgoal.cob".
001160*
001170 fd  Report-File.
001180 copy "ftcopy-wsftrpt.cob".
001190*
001200 sd  Sort-Recent-File.
001210 01  SD-Recent-Record.
001220     03  SD-Rc-Id              pic 9(9).
001230     03  SD-Rc-Date            pic 9(8).
001240     03  SD-Rc-Desc            pic x(40).
001250     03  SD-Rc-Type            pic x(7).
001260     03  SD-Rc-Amount          pic s9(13)v99  comp-3.
001270     03  SD-Rc-Cat-Id          pic 9(9).
001280     03  filler                pic x(2).
001290*
001300 working-storage section.
001310*
001320 77  Prog-Name              pic x(17) value "FT090 (1.0.04)".
001330*
001340 copy "ftcopy-wsftdate.cob".
001350*
001360 01  WS-File-Status.
001370     03  Category-Status     pic xx     value zeros.
001380     03  Transaction-Status  pic xx     value zeros.
001390     03  Budget-Status       pic xx     value zeros.
001400     03  Goal-Status         pic xx     value zeros.
001410     03  Report-Status       pic xx     value zeros.
001420     03  filler                  pic x(2).
001430*
001440 01  WS-Eof-Switches.
001450     03  WS-Cat-Eof-Sw       pic x      value "N".
001460     03  WS-Txn-Eof-Sw       pic x      value "N".
001470     03  WS-Bud-Eof-Sw       pic x      value "N".
001480     03  WS-Goal-Eof-Sw      pic x      value "N".
001490     03  filler                  pic x(2).
001500*
001510 01  WS-Cat-Table.
001520     03  WS-Cat-Entry        occurs 300 times.
001530         05  WS-Cat-Tbl-Id       pic 9(9).
001540         05  WS-Cat-Tbl-Name     pic x(30).
001550         05  WS-Cat-Tbl-Type     pic x(7).
001560         05  WS-Cat-Tbl-Color    pic x(10).
001570     03  filler                  pic x(2).
001580 01  WS-Cat-Tbl-Ctl.
001590     03  WS-Cat-Count            pic 9(4)  comp   value zero.
001600     03  WS-Cat-Sub              pic 9(4)  comp   value zero.
001610     03  filler                  pic x(2).
001620*
001630 77  WS-Today-6              pic 9(6)   value zero.
001640 77  WS-Yy-2                 pic 99     comp   value zero.
001650 77  WS-Cc                   pic 99     comp   value zero.
001660 77  WS-Div-Temp             pic 9(6)   comp   value zero.
001670 77  WS-Div-Rem-4            pic 99     comp   value zero.
001680 77  WS-Div-Rem-100          pic 99     comp   value zero.
001690 77  WS-Div-Rem-400          pic 999    comp   value zero.
001700*
001710*    Six-month trend table, oldest first (subscript 1) through
001720*    the current month (subscript 6) - built by walking back from
001730*    this month, per the branch office's month-rollover rule
001740*    (month <= 0 becomes +12 and the year steps back one).
001750*
001760 01  WS-Trend-Table.
001770     03  WS-Trend-Entry      occurs 6 times.
001780         05  WS-Trend-Ccyy       pic 9(4).
001790         05  WS-Trend-Mm         pic 99.
001800         05  WS-Trend-Income     pic s9(13)v99  comp-3.
001810         05  WS-Trend-Expense    pic s9(13)v99  comp-3.
001820     03  filler                  pic x(2).
001830 01  WS-Trend-Sub                pic 9(4)  comp   value zero.
001840 01  WS-Roll-Ccyy                pic 9(4)  comp.
001850 01  WS-Roll-Mm                  pic s9(4) comp.
001860*
001870*    Expense-by-category breakdown, current month only, sorted
001880*    into descending amount order with a straight exchange sort -
001890*    the table never holds more than the live category count so
001900*    the sort cost is not worth avoiding.
001910*
001920 01  WS-Cat-Brk-Table.
001930     03  WS-Cat-Brk-Entry    occurs 300 times.
001940         05  WS-Brk-Name         pic x(30).
001950         05  WS-Brk-Color        pic x(10).
001960         05  WS-Brk-Amount       pic s9(13)v99  comp-3.
001970     03  filler                  pic x(2).
001980 01  WS-Cat-Brk-Ctl.
001990     03  WS-Brk-Count            pic 9(4)  comp   value zero.
002000     03  WS-Brk-Sub              pic 9(4)  comp   value zero.
002010     03  WS-Brk-Sub-2            pic 9(4)  comp   value zero.
002020     03  WS-Brk-Swap-Sw          pic x     value "N".
002030     03  filler                  pic x(2).
002040 01  WS-Brk-Swap-Hold.
002050     03  WS-Brk-Swap-Name        pic x(30).
002060     03  WS-Brk-Swap-Color       pic x(10).
002070     03  WS-Brk-Swap-Amount      pic s9(13)v99  comp-3.
002080     03  filler                  pic x(2).
002090*
002100 01  WS-Month-Totals.
002110     03  WS-Curr-Income          pic s9(13)v99  comp-3  value
002120             zero.
002130     03  WS-Curr-Expense         pic s9(13)v99  comp-3  value
002140             zero.
002150     03  filler                  pic x(2).
002160 01  WS-Bud-Spend-Total          pic s9(13)v99  comp-3  value
002170             zero.
002180*
002190 01  WS-Recent-Ctl.
002200     03  WS-Rc-Written           pic 9  comp   value zero.
002210     03  WS-Rc-Eof-Sw            pic x  value "N".
002220     03  filler                  pic x(2).
002230*
002240 01  WS-Budget-Spot-Table.
002250     03  WS-Bud-Spot-Entry   occurs 3 times.
002260         05  WS-Bs-Cat-Name      pic x(30).
002270         05  WS-Bs-Pct           pic 9(3)  comp.
002280     03  filler                  pic x(2).
002290 01  WS-Goal-Spot-Table.
002300     03  WS-Gl-Spot-Entry    occurs 3 times.
002310         05  WS-Gs-Goal-Name     pic x(30).
002320         05  WS-Gs-Pct           pic 9(3)  comp.
002330     03  filler                  pic x(2).
002340*
002350 01  WS-Pct-Work.
002360     03  WS-Pct-Raw               pic s9(9)v99   comp-3.
002370     03  WS-Pct-Rounded           pic s9(9)      comp-3.
002380     03  WS-This-Pct              pic 9(3)  comp.
002390     03  WS-This-Name             pic x(30).
002400     03  WS-Spot-Sub              pic 9(4)  comp.
002410     03  WS-Spot-Sub-2            pic 9(4)  comp.
002420     03  filler                  pic x(2).
002430*
002440 01  WS-Print-Line              pic x(132).
002450 01  WS-Amt-Edit                  pic -(13)9.99.
002460 01  WS-Pct-Edit                  pic zz9.
002470*
002480 procedure division.
002490*
002500 AA000-Main                  section.
002510*
002520     perform  AA010-Open-Files thru AA010-Exit.
002530     perform  ZZ060-Month-Window thru ZZ060-Exit.
002540     perform  AA020-Load-Categories thru AA020-Exit
002550              until    WS-Cat-Eof-Sw = "Y".
002560     perform  AA025-Build-Trend-Table thru AA025-Exit.
002570     perform  AA014-Write-Recent-Txns thru AA014-Exit.
002580     open     input Transaction-File.
002590     if       Transaction-Status not = "00"
002600              display  "FT090 TXNFILE will not open, status "
002610             Transaction-Status
002620              move     8 to Return-Code
002630              goback.
002640     perform  AA030-Scan-Transactions thru AA030-Exit
002650              until    WS-Txn-Eof-Sw = "Y".
002660     perform  AA036-Write-Current-Month thru AA036-Exit.
002670     perform  AA040-Write-Section-6 thru AA040-Exit.
002680     perform  AA045-Sort-Breakdown thru AA045-Exit.
002690     perform  AA050-Write-Section-7 thru AA050-Exit.
002700     close    Category-File
002710              Transaction-File.
002720     perform  AA060-Budget-Spotlight thru AA060-Exit.
002730     perform  AA070-Goal-Spotlight thru AA070-Exit.
002740     perform  AA080-Write-Spotlight thru AA080-Exit.
002750     close    Report-File.
002760     goback.
002770*
002780 AA000-Exit.
002790     exit.
002800*
002810 AA010-Open-Files.
002820*
002830     move     zero to Return-Code.
002840     open     input  Category-File.
002850     if       Category-Status not = "00"
002860              display  "FT090 CATFILE will not open, status "
002870             Category-Status
002880              move     8 to Return-Code
002890              goback.
002900     open     extend Report-File.
002910     if       Report-Status not = "00"
002920              display  "FT090 RPTFILE will not open, status "
002930             Report-Status
002940              close    Category-File
002950              move     8 to Return-Code
002960              goback.
002970 AA010-Exit.
002980     exit.
002990*
003000 AA014-Write-Recent-Txns.
003010*
003020*    Five newest transactions, newest first.  Run ahead of the
003030*    normal Transaction-File open in AA000-Main because SORT
003040*    manages that file's open/close itself when named on USING.
003050*
003060     move     spaces to Rpt-Line.
003070     write    FT-Report-Line.
003080     move     "RECENT TRANSACTIONS (5 NEWEST)" to WS-Print-Line.
003090     move     WS-Print-Line to Rpt-Line.
003100     write    FT-Report-Line.
003110     move     zero to WS-Rc-Written.
003120     sort     Sort-Recent-File
003130              on descending key SD-Rc-Date
003140              using    Transaction-File
003150              output procedure is AA016-Recent-Output thru
003160             AA016-Exit.
003170 AA014-Exit.
003180     exit.
003190*
003200 AA016-Recent-Output.
003210     move     "N" to WS-Rc-Eof-Sw.
003220 AA016-Return-Loop.
003230     if       WS-Rc-Written >= 5
003240              go to    AA016-Exit.
003250     return   Sort-Recent-File
003260              at end
003270                       go to    AA016-Exit.
003280     add      1 to WS-Rc-Written.
003290     move     "UNKNOWN CATEGORY" to WS-This-Name.
003300     move     zero to WS-Cat-Sub.
003310     perform  AA018-Find-Recent-Cat thru AA018-Exit
003320              until    WS-Cat-Sub not < WS-Cat-Count.
003330     move     SD-Rc-Amount to WS-Amt-Edit.
003340     move     spaces to WS-Print-Line.
003350     string   "  " SD-Rc-Date "  " SD-Rc-Desc "  " WS-This-Name
003360              "  " WS-Amt-Edit
003370              delimited by size into WS-Print-Line.
003380     move     WS-Print-Line to Rpt-Line.
003390     write    FT-Report-Line.
003400     go to    AA016-Return-Loop.
003410 AA016-Exit.
003420     exit.
003430*
003440 AA018-Find-Recent-Cat.
003450     add      1 to WS-Cat-Sub.
003460     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = SD-Rc-Cat-Id
003470              move     WS-Cat-Tbl-Name (WS-Cat-Sub) to
003480             WS-This-Name
003490              move     WS-Cat-Count to WS-Cat-Sub.
003500 AA018-Exit.
003510     exit.
003520*
003530 AA020-Load-Categories.
003540*
003550     read     Category-File
003560              at end
003570                       move     "Y" to WS-Cat-Eof-Sw
003580                       go to    AA020-Exit.
003590     if       WS-Cat-Count < 300
003600              add      1 to WS-Cat-Count
003610              move     Cat-Id    to WS-Cat-Tbl-Id   
003620             (WS-Cat-Count)
003630              move     Cat-Name  to WS-Cat-Tbl-Name 
003640             (WS-Cat-Count)
003650              move     Cat-Type  to WS-Cat-Tbl-Type 
003660             (WS-Cat-Count)
003670              move     Cat-Color to WS-Cat-Tbl-Color
003680             (WS-Cat-Count).
003690 AA020-Exit.
003700     exit.
003710*
003720 AA025-Build-Trend-Table.
003730*
003740     move     WS-Window-Ccyy to WS-Roll-Ccyy.
003750     move     WS-Window-Mm   to WS-Roll-Mm.
003760     perform  AA026-Fill-One-Month thru AA026-Exit
003770              varying WS-Trend-Sub from 6 by -1
003780              until    WS-Trend-Sub < 1.
003790 AA025-Exit.
003800     exit.
003810*
003820 AA026-Fill-One-Month.
003830     move     WS-Roll-Ccyy to WS-Trend-Ccyy (WS-Trend-Sub).
003840     move     WS-Roll-Mm   to WS-Trend-Mm   (WS-Trend-Sub).
003850     move     zero to WS-Trend-Income (WS-Trend-Sub)
003860                       WS-Trend-Expense (WS-Trend-Sub).
003870     subtract 1 from WS-Roll-Mm.
003880     if       WS-Roll-Mm not > zero
003890              add      12 to WS-Roll-Mm
003900              subtract 1 from WS-Roll-Ccyy.
003910 AA026-Exit.
003920     exit.
003930*
003940 AA030-Scan-Transactions.
003950*
003960     read     Transaction-File
003970              at end
003980                       move     "Y" to WS-Txn-Eof-Sw
003990                       go to    AA030-Exit.
004000     if       Txn-Date not < WS-Month-Start
004010              and      Txn-Date not > WS-Month-End
004020              if       Txn-Is-Income
004030                       add      Txn-Amount to WS-Curr-Income
004040              else
004050                       add      Txn-Amount to WS-Curr-Expense
004060              perform  AA032-Post-Breakdown thru AA032-Exit.
004070     move     zero to WS-Trend-Sub.
004080     perform  AA034-Post-Trend-Month thru AA034-Exit
004090              until    WS-Trend-Sub >= 6.
004100 AA030-Exit.
004110     exit.
004120*
004130 AA036-Write-Current-Month.
004140*
004150*    DASH-AGG / BATCH FLOW - current month income and expense,
004160*    summed by type over AA030's scan, written ahead of the
004170*    trend and breakdown sections.
004180*
004190     move     spaces to Rpt-Line.
004200     write    FT-Report-Line.
004210     move     "CURRENT MONTH TOTALS" to WS-Print-Line.
004220     move     WS-Print-Line to Rpt-Line.
004230     write    FT-Report-Line.
004240     move     WS-Curr-Income to WS-Amt-Edit.
004250     move     spaces to WS-Print-Line.
004260     string   "    INCOME  " WS-Amt-Edit
004270              delimited by size into WS-Print-Line.
004280     move     WS-Print-Line to Rpt-Line.
004290     write    FT-Report-Line.
004300     move     WS-Curr-Expense to WS-Amt-Edit.
004310     move     spaces to WS-Print-Line.
004320     string   "    EXPENSE " WS-Amt-Edit
004330              delimited by size into WS-Print-Line.
004340     move     WS-Print-Line to Rpt-Line.
004350     write    FT-Report-Line.
004360 AA036-Exit.
004370     exit.
004380*
004390 AA032-Post-Breakdown.
004400*
004410*    DASH-AGG / BUSINESS RULES - the pie breakdown is expense
004420*    transactions only, current month only.
004430*
004440     if       not Txn-Is-Expense
004450              go to    AA032-Exit.
004460     move     "UNKNOWN CATEGORY" to WS-This-Name.
004470     move     spaces to WS-Brk-Swap-Color.
004480     move     zero to WS-Cat-Sub.
004490     perform  AA033-Find-Cat-For-Brk thru AA033-Exit
004500              until    WS-Cat-Sub not < WS-Cat-Count.
004510 AA032-Exit.
004520     exit.
004530*
004540 AA033-Find-Cat-For-Brk.
004550     add      1 to WS-Cat-Sub.
004560     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = Txn-Cat-Id
004570              perform  AA0335-Accum-Brk thru AA0335-Exit
004580              move     WS-Cat-Count to WS-Cat-Sub.
004590 AA033-Exit.
004600     exit.
004610*
004620 AA0335-Accum-Brk.
004630     move     WS-Cat-Tbl-Name (WS-Cat-Sub) to WS-This-Name.
004640     move     zero to WS-Brk-Sub.
004650     perform  AA0336-Find-Brk-Row thru AA0336-Exit
004660              until    WS-Brk-Sub not < WS-Brk-Count.
004670     if       WS-Brk-Sub = WS-Brk-Count
004680              and      WS-Brk-Count < 300
004690              add      1 to WS-Brk-Count
004700              move     WS-This-Name to WS-Brk-Name (WS-Brk-Count)
004710              move     WS-Cat-Tbl-Color (WS-Cat-Sub)
004720                       to WS-Brk-Color (WS-Brk-Count)
004730              move     zero to WS-Brk-Amount (WS-Brk-Count)
004740              add      Txn-Amount to WS-Brk-Amount (WS-Brk-Count).
004750 AA0335-Exit.
004760     exit.
004770*
004780 AA0336-Find-Brk-Row.
004790     add      1 to WS-Brk-Sub.
004800     if       WS-Brk-Sub <= WS-Brk-Count
004810              and      WS-Brk-Name (WS-Brk-Sub) = WS-This-Name
004820              add      Txn-Amount to WS-Brk-Amount (WS-Brk-Sub)
004830              move     WS-Brk-Count to WS-Brk-Sub.
004840 AA0336-Exit.
004850     exit.
004860*
004870 AA034-Post-Trend-Month.
004880     add      1 to WS-Trend-Sub.
004890     if       Txn-Date (1:4) = WS-Trend-Ccyy (WS-Trend-Sub)
004900              and      Txn-Date (5:2) = WS-Trend-Mm (WS-Trend-Sub)
004910              if       Txn-Is-Income
004920                       add      Txn-Amount to WS-Trend-Income
004930             (WS-Trend-Sub)
004940              else
004950                       add      Txn-Amount to WS-Trend-Expense
004960             (WS-Trend-Sub)
004970              move     6 to WS-Trend-Sub.
004980 AA034-Exit.
004990     exit.
005000*
005010 AA040-Write-Section-6.
005020*
005030     move     spaces to Rpt-Line.
005040     write    FT-Report-Line.
005050     move     "SECTION 6 - SIX MONTH TREND" to WS-Print-Line.
005060     move     WS-Print-Line to Rpt-Line.
005070     write    FT-Report-Line.
005080     perform  AA042-Write-One-Trend thru AA042-Exit
005090              varying WS-Trend-Sub from 1 by 1
005100              until    WS-Trend-Sub > 6.
005110 AA040-Exit.
005120     exit.
005130*
005140 AA042-Write-One-Trend.
005150     move     WS-Trend-Mm (WS-Trend-Sub) to WS-Cat-Sub.
005160     move     WS-Trend-Income (WS-Trend-Sub) to WS-Amt-Edit.
005170     move     spaces to WS-Print-Line.
005180     string   WS-Month-Nm (WS-Trend-Mm (WS-Trend-Sub))
005190              "  INCOME " WS-Amt-Edit
005200              delimited by size into WS-Print-Line.
005210     move     WS-Print-Line to Rpt-Line.
005220     write    FT-Report-Line.
005230     move     WS-Trend-Expense (WS-Trend-Sub) to WS-Amt-Edit.
005240     move     spaces to WS-Print-Line.
005250     string   "    EXPENSE " WS-Amt-Edit
005260              delimited by size into WS-Print-Line.
005270     move     WS-Print-Line to Rpt-Line.
005280     write    FT-Report-Line.
005290 AA042-Exit.
005300     exit.
005310*
005320 AA045-Sort-Breakdown.
005330*
005340*    Straight exchange sort, descending by amount - the same
005350*    "swap while out of order" idiom the old branch commission
005360*    report used for its salesman-ranking table.
005370*
005380     move     "Y" to WS-Brk-Swap-Sw.
005390 AA045-Pass.
005400     if       WS-Brk-Swap-Sw not = "Y"
005410              go to    AA045-Exit.
005420     move     "N" to WS-Brk-Swap-Sw.
005430     move     1 to WS-Brk-Sub.
005440 AA045-Compare.
005450     if       WS-Brk-Sub >= WS-Brk-Count
005460              go to    AA045-Pass.
005470     add      1 WS-Brk-Sub giving WS-Brk-Sub-2.
005480     if       WS-Brk-Amount (WS-Brk-Sub) < WS-Brk-Amount
005490             (WS-Brk-Sub-2)
005500              move     WS-Brk-Name   (WS-Brk-Sub) to
005510             WS-Brk-Swap-Name
005520              move     WS-Brk-Color  (WS-Brk-Sub) to
005530             WS-Brk-Swap-Color
005540              move     WS-Brk-Amount (WS-Brk-Sub) to
005550             WS-Brk-Swap-Amount
005560              move     WS-Brk-Name   (WS-Brk-Sub-2) to WS-Brk-Name
005570             (WS-Brk-Sub)
005580              move     WS-Brk-Color  (WS-Brk-Sub-2) to
005590             WS-Brk-Color (WS-Brk-Sub)
005600              move     WS-Brk-Amount (WS-Brk-Sub-2) to
005610             WS-Brk-Amount (WS-Brk-Sub)
005620              move     WS-Brk-Swap-Name   to WS-Brk-Name  
005630             (WS-Brk-Sub-2)
005640              move     WS-Brk-Swap-Color  to WS-Brk-Color 
005650             (WS-Brk-Sub-2)
005660              move     WS-Brk-Swap-Amount to WS-Brk-Amount
005670             (WS-Brk-Sub-2)
005680              move     "Y" to WS-Brk-Swap-Sw.
005690     add      1 to WS-Brk-Sub.
005700     go to    AA045-Compare.
005710 AA045-Exit.
005720     exit.
005730*
005740 AA050-Write-Section-7.
005750*
005760     move     spaces to Rpt-Line.
005770     write    FT-Report-Line.
005780     move     "SECTION 7 - EXPENSE BY CATEGORY (CURRENT MONTH)"
005790              to WS-Print-Line.
005800     move     WS-Print-Line to Rpt-Line.
005810     write    FT-Report-Line.
005820     perform  AA052-Write-One-Brk thru AA052-Exit
005830              varying WS-Brk-Sub from 1 by 1
005840              until    WS-Brk-Sub > WS-Brk-Count.
005850 AA050-Exit.
005860     exit.
005870*
005880 AA052-Write-One-Brk.
005890     move     WS-Brk-Amount (WS-Brk-Sub) to WS-Amt-Edit.
005900     move     spaces to WS-Print-Line.
005910     string   WS-Brk-Name (WS-Brk-Sub) "  " WS-Brk-Color
005920             (WS-Brk-Sub)
005930              "  " WS-Amt-Edit
005940              delimited by size into WS-Print-Line.
005950     move     WS-Print-Line to Rpt-Line.
005960     write    FT-Report-Line.
005970 AA052-Exit.
005980     exit.
005990*
006000 AA060-Budget-Spotlight.
006010*
006020     open     input Budget-File.
006030     if       Budget-Status not = "00"
006040              go to    AA060-Exit.
006050 AA060-Read-Loop.
006060     read     Budget-File
006070              at end
006080                       go to    AA060-Close.
006090     perform  AA062-Rate-One-Budget thru AA062-Exit.
006100     go to    AA060-Read-Loop.
006110 AA060-Close.
006120     close    Budget-File.
006130 AA060-Exit.
006140     exit.
006150*
006160 AA062-Rate-One-Budget.
006170*
006180     move     "UNKNOWN CATEGORY" to WS-This-Name.
006190     move     zero to WS-Cat-Sub.
006200     perform  AA063-Find-Bud-Cat thru AA063-Exit
006210              until    WS-Cat-Sub not < WS-Cat-Count.
006220     move     zero to WS-This-Pct.
006230     move     zero to WS-Bud-Spend-Total.
006240     if       Bud-Amount not = zero
006250              open     input Transaction-File
006260              perform  AA064-Sum-Bud-Spend thru AA064-Exit
006270                       until    Transaction-Status = "10"
006280              close    Transaction-File
006290              compute  WS-Pct-Raw rounded =
006300                       (WS-Bud-Spend-Total / Bud-Amount) * 100
006310              move     WS-Pct-Raw to WS-Pct-Rounded
006320              if       WS-Pct-Rounded > 100
006330                       move     100 to WS-This-Pct
006340              else
006350                       if       WS-Pct-Rounded > zero
006360                                move     WS-Pct-Rounded to
006370             WS-This-Pct.
006380     move     zero to WS-Bud-Spend-Total.
006390     perform  AA066-Rank-Budget thru AA066-Exit.
006400 AA062-Exit.
006410     exit.
006420*
006430 AA063-Find-Bud-Cat.
006440     add      1 to WS-Cat-Sub.
006450     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = Bud-Cat-Id
006460              move     WS-Cat-Tbl-Name (WS-Cat-Sub) to
006470             WS-This-Name
006480              move     WS-Cat-Count to WS-Cat-Sub.
006490 AA063-Exit.
006500     exit.
006510*
006520 AA064-Sum-Bud-Spend.
006530     read     Transaction-File
006540              at end
006550                       go to    AA064-Exit.
006560     if       Txn-Cat-Id = Bud-Cat-Id
006570              and      Txn-Date not < WS-Month-Start
006580              and      Txn-Date not > WS-Month-End
006590              add      Txn-Amount to WS-Bud-Spend-Total.
006600 AA064-Exit.
006610     exit.
006620*
006630 AA066-Rank-Budget.
006640*
006650*    Three-slot insertion, worst usage first - small enough that
006660*    a full sort of the budget file is not worth the code.
006670*
006680     move     1 to WS-Spot-Sub.
006690 AA066-Slot-Loop.
006700     if       WS-Spot-Sub > 3
006710              go to    AA066-Exit.
006720     if       WS-This-Pct > WS-Bs-Pct (WS-Spot-Sub)
006730              perform  AA067-Shift-Budget-Slots thru AA067-Exit
006740              move     WS-This-Name to WS-Bs-Cat-Name
006750             (WS-Spot-Sub)
006760              move     WS-This-Pct  to WS-Bs-Pct     
006770             (WS-Spot-Sub)
006780              go to    AA066-Exit.
006790     add      1 to WS-Spot-Sub.
006800     go to    AA066-Slot-Loop.
006810 AA066-Exit.
006820     exit.
006830*
006840 AA067-Shift-Budget-Slots.
006850     move     3 to WS-Spot-Sub-2.
006860 AA067-Shift-Loop.
006870     if       WS-Spot-Sub-2 <= WS-Spot-Sub
006880              go to    AA067-Exit.
006890     move     WS-Bs-Cat-Name (WS-Spot-Sub-2 - 1)
006900              to WS-Bs-Cat-Name (WS-Spot-Sub-2).
006910     move     WS-Bs-Pct (WS-Spot-Sub-2 - 1)
006920              to WS-Bs-Pct (WS-Spot-Sub-2).
006930     subtract 1 from WS-Spot-Sub-2.
006940     go to    AA067-Shift-Loop.
006950 AA067-Exit.
006960     exit.
006970*
006980 AA070-Goal-Spotlight.
006990*
007000     open     input Goal-File.
007010     if       Goal-Status not = "00"
007020              go to    AA070-Exit.
007030 AA070-Read-Loop.
007040     read     Goal-File
007050              at end
007060                       go to    AA070-Close.
007070     move     Goal-Name to WS-This-Name.
007080     if       Goal-Target-Amt = zero
007090              move     zero to WS-This-Pct
007100     else
007110              compute  WS-Pct-Raw rounded =
007120                       (Goal-Current-Amt / Goal-Target-Amt) * 100
007130              move     WS-Pct-Raw to WS-Pct-Rounded
007140              if       WS-Pct-Rounded > 100
007150                       move     100 to WS-This-Pct
007160              else
007170                       if       WS-Pct-Rounded < zero
007180                                move     zero to WS-This-Pct
007190                       else
007200                                move     WS-Pct-Rounded to
007210             WS-This-Pct.
007220     perform  AA072-Rank-Goal thru AA072-Exit.
007230     go to    AA070-Read-Loop.
007240 AA070-Close.
007250     close    Goal-File.
007260 AA070-Exit.
007270     exit.
007280*
007290 AA072-Rank-Goal.
007300     move     1 to WS-Spot-Sub.
007310 AA072-Slot-Loop.
007320     if       WS-Spot-Sub > 3
007330              go to    AA072-Exit.
007340     if       WS-This-Pct > WS-Gs-Pct (WS-Spot-Sub)
007350              perform  AA073-Shift-Goal-Slots thru AA073-Exit
007360              move     WS-This-Name to WS-Gs-Goal-Name
007370             (WS-Spot-Sub)
007380              move     WS-This-Pct  to WS-Gs-Pct      
007390             (WS-Spot-Sub)
007400              go to    AA072-Exit.
007410     add      1 to WS-Spot-Sub.
007420     go to    AA072-Slot-Loop.
007430 AA072-Exit.
007440     exit.
007450*
007460 AA073-Shift-Goal-Slots.
007470     move     3 to WS-Spot-Sub-2.
007480 AA073-Shift-Loop.
007490     if       WS-Spot-Sub-2 <= WS-Spot-Sub
007500              go to    AA073-Exit.
007510     move     WS-Gs-Goal-Name (WS-Spot-Sub-2 - 1)
007520              to WS-Gs-Goal-Name (WS-Spot-Sub-2).
007530     move     WS-Gs-Pct (WS-Spot-Sub-2 - 1)
007540              to WS-Gs-Pct (WS-Spot-Sub-2).
007550     subtract 1 from WS-Spot-Sub-2.
007560     go to    AA073-Shift-Loop.
007570 AA073-Exit.
007580     exit.
007590*
007600 AA080-Write-Spotlight.
007610*
007620     move     spaces to Rpt-Line.
007630     write    FT-Report-Line.
007640     move     "DASHBOARD SPOTLIGHT - TOP 3 BUDGETS / GOALS"
007650              to WS-Print-Line.
007660     move     WS-Print-Line to Rpt-Line.
007670     write    FT-Report-Line.
007680     perform  AA082-Write-One-Spot thru AA082-Exit
007690              varying WS-Spot-Sub from 1 by 1
007700              until    WS-Spot-Sub > 3.
007710 AA080-Exit.
007720     exit.
007730*
007740 AA082-Write-One-Spot.
007750     move     WS-Bs-Pct (WS-Spot-Sub) to WS-Pct-Edit.
007760     move     spaces to WS-Print-Line.
007770     string   "  BUDGET " WS-Bs-Cat-Name (WS-Spot-Sub) "  "
007780             WS-Pct-Edit
007790              "%  GOAL " WS-Gs-Goal-Name (WS-Spot-Sub) "  "
007800              delimited by size into WS-Print-Line.
007810     move     WS-Print-Line to Rpt-Line.
007820     write    FT-Report-Line.
007830 AA082-Exit.
007840     exit.
007850*
007860 ZZ060-Month-Window.
007870*
007880     accept   WS-Today-6 from date.
007890     move     WS-Today-6 (1:2) to WS-Yy-2.
007900     if       WS-Yy-2 < 50
007910              move     20 to WS-Cc
007920     else
007930              move     19 to WS-Cc.
007940     compute  WS-Today-Ymd = WS-Cc * 1000000 + WS-Today-6.
007950     move     WS-Today-Ccyy to WS-Window-Ccyy.
007960     move     WS-Today-Mm   to WS-Window-Mm.
007970     compute  WS-Month-Start = WS-Window-Ccyy * 10000
007980              + WS-Window-Mm * 100 + 1.
007990     compute  WS-Month-End = WS-Window-Ccyy * 10000
008000              + WS-Window-Mm * 100 + WS-Dim (WS-Window-Mm).
008010     if       WS-Window-Mm = 2
008020              divide   WS-Window-Ccyy by 4   giving WS-Div-Temp
008030                       remainder WS-Div-Rem-4
008040              divide   WS-Window-Ccyy by 100 giving WS-Div-Temp
008050                       remainder WS-Div-Rem-100
008060              divide   WS-Window-Ccyy by 400 giving WS-Div-Temp
008070                       remainder WS-Div-Rem-400
008080              if       WS-Div-Rem-400 = 0
008090                       add      1 to WS-Month-End
008100              else
008110                       if       WS-Div-Rem-4 = 0
008120                                and      WS-Div-Rem-100 not = 0
008130                                add      1 to WS-Month-End.
008140 ZZ060-Exit.
008150     exit.
