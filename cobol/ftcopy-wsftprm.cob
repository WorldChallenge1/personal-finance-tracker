000100*******************************************
000110*                                          *
000120*  Record Definition For Filter Parameter *
000130*        Card (Optional Control Card)     *
000140*******************************************
000150*  80-byte card image, punched by the operator when a summary or
000160*  export run is to be restricted; if PARMFILE is not present on
000170*  the run the filter fields all default to "no filter applied".
000180*
000190* 30/01/91 rjd - Created, for the transaction summary print run.
000200* 03/11/04 kp  - Re-used by the CSV export run - same filter
000210*                rules, see TXN-SUMMARY / CSV-EXPORT.
000220*
000230 01  FT-Filter-Parm-Record.
000240     03  Parm-Start-Date       pic 9(8)   value zeros.
000250     03  Parm-End-Date         pic 9(8)   value zeros.
000260     03  Parm-Cat-Id           pic 9(9)   value zeros.
000270     03  Parm-Type             pic x(7)   value spaces.
000280     03  filler                pic x(48).
