000100*******************************************
000110*                                          *
000120*  Record Definition For Goal History     *
000130*        File                             *
000140*     Written newest-last, never rewritten*
000150*******************************************
000160*  File size 25 bytes (fields only, see filler below).
000170*
000180* 12/05/92 rjd - Created - one entry written every time
000190*                a goal record is saved (create, edit or
000200*                add-money) so the 12-month chart can be
000210*                rebuilt from history alone.
000220*
000230 01  FT-Goal-History-Record.
000235*    Gh-Amount is the goal's current amount as at Gh-Date
000237*    (ccyymmdd), snapshotted, not the movement on that date.
000238*
000240     03  Gh-Goal-Id            pic 9(9).
000250     03  Gh-Amount             pic s9(13)v99  comp-3.
000260     03  Gh-Date               pic 9(8).
000270     03  filler                pic x(4).
