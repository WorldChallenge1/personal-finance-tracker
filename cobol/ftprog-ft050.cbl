000100*****************************************************************
000110*                                                               *
000120*                 Finance Tracker - Category                   *
000130*                      Summary Report                          *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190      program-id.         ft050.
000200*
000210     author.              R J Dunmore.
000220*
000230     installation.        Greenfield Credit Union - Data
000240                          Processing Dept.
000250*
000260     date-written.        05 February 1991.
000270*
000280     date-compiled.
000290*
000300     security.            Confidential - Internal Use Only.
000310                          Property of Greenfield Credit Union -
000320                          Data Processing Dept.  Not for
000330                          release outside the Department.
000340*
000350*    Remarks.             Third step of the nightly report chain -
000360*                         extends RPTFILE with the per-category
000370*                         transaction count and amount total, plus
000380*                         the category-type footer counts.
000390*
000400*    Called modules.      None.
000410*
000420*    Files used.
000430*                         CATFILE.  Category master   (input).
000440*                         TXNFILE.  Transaction ledger (input).
000450*                         RPTFILE.  Combined report - extended
000460*                                   here (i-o, opened extend).
000470*
000480* Changes:
000490* 05/02/91 rjd - 1.0.00 Created.
000500* 14/09/99 cjw - Y2K   Reviewed - no date fields used in this
000510*                       program, no change required.
000520* 02/02/26 vbc -     .1 Tidied comments for the new report suite,
000530*                       no logic change.
000540*
000550 environment             division.
000560*
000570 configuration            section.
000580 copy "ftcopy-ftenv.cob".
000590*
000600 input-output            section.
000610 file-control.
000620     select   Category-File    assign       "CATFILE"
000630                                organization sequential
000640                                status       Category-Status.
000650     select   Transaction-File assign       "TXNFILE"
000660                                organization sequential
000670                                status       Transaction-Status.
000680     select   Report-File      assign       "RPTFILE"
000690                                organization sequential
000700                                status       Report-Status.
000710*
000720 data                    division.
000730*
000740 file section.
000750*
000760 fd  Category-File.
000770 copy "ftcopy-wsftcat.cob".
000780*
000790 fd  Transaction-File.
000800 copy "ftcopy-wsfttxn.cob".
000810*
000820 fd  Report-File.
000830 copy "ftcopy-wsftrpt.cob".
000840*
000850 working-storage section.
000860*
000870 77  Prog-Name              pic x(17) value "FT050 (1.0.01)".
000880*
000890 copy "ftcopy-wsftdate.cob".
000900*
000910 01  WS-File-Status.
000920     03  Category-Status     pic xx     value zeros.
000930     03  Transaction-Status  pic xx     value zeros.
000940     03  Report-Status       pic xx     value zeros.
000950     03  filler                  pic x(2).
000960*
000970 01  WS-Eof-Switches.
000980     03  WS-Cat-Eof-Sw       pic x      value "N".
000990     03  WS-Txn-Eof-Sw       pic x      value "N".
001000     03  filler                  pic x(2).
001010*
001020 01  WS-Cat-Table.
001030     03  WS-Cat-Entry        occurs 300 times.
001040         05  WS-Cat-Tbl-Id       pic 9(9).
001050         05  WS-Cat-Tbl-Name     pic x(30).
001060         05  WS-Cat-Tbl-Type     pic x(7).
001070         05  WS-Cat-Tbl-Txn-Cnt  pic 9(7)  comp.
001080         05  WS-Cat-Tbl-Amount   pic s9(13)v99  comp-3.
001090     03  filler                  pic x(2).
001100 01  WS-Cat-Tbl-Ctl.
001110     03  WS-Cat-Count            pic 9(4)  comp   value zero.
001120     03  WS-Cat-Sub              pic 9(4)  comp   value zero.
001130     03  filler                  pic x(2).
001140*
001150 01  WS-Footer-Totals.
001160     03  WS-Expense-Cat-Count    pic 9(4)  comp   value zero.
001170     03  WS-Income-Cat-Count     pic 9(4)  comp   value zero.
001180     03  WS-Total-Cat-Count      pic 9(4)  comp   value zero.
001190     03  WS-Total-Txn-Count      pic 9(7)  comp   value zero.
001200     03  filler                  pic x(2).
001210*
001220 01  WS-Print-Line             pic x(132).
001230 01  WS-Amt-Edit                 pic -(13)9.99.
001240 01  WS-Cnt-Edit                 pic zzzzzz9.
001250*
001260 procedure division.
001270*
001280 AA000-Main                  section.
001290*
001300     perform  AA010-Open-Files thru AA010-Exit.
001310     perform  AA020-Load-Categories thru AA020-Exit
001320              until    WS-Cat-Eof-Sw = "Y".
001330     perform  AA030-Scan-Transactions thru AA030-Exit
001340              until    WS-Txn-Eof-Sw = "Y".
001350     perform  AA040-Write-Section-3 thru AA040-Exit.
001360     close    Category-File
001370              Transaction-File
001380              Report-File.
001390     goback.
001400*
001410 AA000-Exit.
001420     exit.
001430*
001440 AA010-Open-Files.
001450*
001460     move     zero to Return-Code.
001470     open     input  Category-File.
001480     if       Category-Status not = "00"
001490              display  "FT050 CATFILE will not open, status "
001500             Category-Status
001510              move     8 to Return-Code
001520              goback.
001530     open     input  Transaction-File.
001540     if       Transaction-Status not = "00"
001550              display  "FT050 TXNFILE will not open, status "
001560             Transaction-Status
001570              close    Category-File
001580              move     8 to Return-Code
001590              goback.
001600     open     extend Report-File.
001610     if       Report-Status not = "00"
001620              display  "FT050 RPTFILE will not open, status "
001630             Report-Status
001640              close    Category-File Transaction-File
001650              move     8 to Return-Code
001660              goback.
001670 AA010-Exit.
001680     exit.
001690*
001700 AA020-Load-Categories.
001710*
001720     read     Category-File
001730              at end
001740                       move     "Y" to WS-Cat-Eof-Sw
001750                       go to    AA020-Exit.
001760     if       WS-Cat-Count < 300
001770              add      1 to WS-Cat-Count
001780              move     Cat-Id   to WS-Cat-Tbl-Id      
001790             (WS-Cat-Count)
001800              move     Cat-Name to WS-Cat-Tbl-Name    
001810             (WS-Cat-Count)
001820              move     Cat-Type to WS-Cat-Tbl-Type    
001830             (WS-Cat-Count)
001840              move     zero     to WS-Cat-Tbl-Txn-Cnt 
001850             (WS-Cat-Count)
001860              move     zero     to WS-Cat-Tbl-Amount  
001870             (WS-Cat-Count).
001880     if       Cat-Type = "EXPENSE"
001890              add      1 to WS-Expense-Cat-Count
001900     else
001910              add      1 to WS-Income-Cat-Count.
001920 AA020-Exit.
001930     exit.
001940*
001950 AA030-Scan-Transactions.
001960*
001970*    CAT-SUMMARY / BUSINESS RULES - a category only ever holds
001980*    transactions of its own type, so summing every transaction
001990*    against its Txn-Cat-Id gives TOTAL-AMOUNT per category.
002000*
002010     read     Transaction-File
002020              at end
002030                       move     "Y" to WS-Txn-Eof-Sw
002040                       go to    AA030-Exit.
002050     add      1 to WS-Total-Txn-Count.
002060     move     zero to WS-Cat-Sub.
002070     perform  AA032-Find-Category thru AA032-Exit
002080              until    WS-Cat-Sub not < WS-Cat-Count.
002090 AA030-Exit.
002100     exit.
002110*
002120 AA032-Find-Category.
002130     add      1 to WS-Cat-Sub.
002140     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = Txn-Cat-Id
002150              add      1 to WS-Cat-Tbl-Txn-Cnt (WS-Cat-Sub)
002160              add      Txn-Amount to WS-Cat-Tbl-Amount
002170             (WS-Cat-Sub)
002180              move     WS-Cat-Count to WS-Cat-Sub.
002190 AA032-Exit.
002200     exit.
002210*
002220 AA040-Write-Section-3.
002230*
002240     compute  WS-Total-Cat-Count = WS-Expense-Cat-Count
002250              + WS-Income-Cat-Count.
002260     move     spaces to Rpt-Line.
002270     write    FT-Report-Line.
002280     move     "SECTION 3 - CATEGORY SUMMARY" to WS-Print-Line.
002290     move     WS-Print-Line to Rpt-Line.
002300     write    FT-Report-Line.
002310     perform  AA042-Write-One-Cat thru AA042-Exit
002320              varying WS-Cat-Sub from 1 by 1
002330              until    WS-Cat-Sub > WS-Cat-Count.
002340     move     spaces to Rpt-Line.
002350     write    FT-Report-Line.
002360     move     WS-Expense-Cat-Count to WS-Cnt-Edit.
002370     move     spaces to WS-Print-Line.
002380     string   "  EXPENSE CATEGORIES  " WS-Cnt-Edit
002390              delimited by size into WS-Print-Line.
002400     move     WS-Print-Line to Rpt-Line.
002410     write    FT-Report-Line.
002420     move     WS-Income-Cat-Count to WS-Cnt-Edit.
002430     move     spaces to WS-Print-Line.
002440     string   "  INCOME CATEGORIES   " WS-Cnt-Edit
002450              delimited by size into WS-Print-Line.
002460     move     WS-Print-Line to Rpt-Line.
002470     write    FT-Report-Line.
002480     move     WS-Total-Cat-Count to WS-Cnt-Edit.
002490     move     spaces to WS-Print-Line.
002500     string   "  TOTAL CATEGORIES    " WS-Cnt-Edit
002510              delimited by size into WS-Print-Line.
002520     move     WS-Print-Line to Rpt-Line.
002530     write    FT-Report-Line.
002540     move     WS-Total-Txn-Count to WS-Cnt-Edit.
002550     move     spaces to WS-Print-Line.
002560     string   "  TOTAL TRANSACTIONS  " WS-Cnt-Edit
002570              delimited by size into WS-Print-Line.
002580     move     WS-Print-Line to Rpt-Line.
002590     write    FT-Report-Line.
002600 AA040-Exit.
002610     exit.
002620*
002630 AA042-Write-One-Cat.
002640     move     WS-Cat-Tbl-Amount (WS-Cat-Sub) to WS-Amt-Edit.
002650     move     WS-Cat-Tbl-Txn-Cnt (WS-Cat-Sub) to WS-Cnt-Edit.
002660     move     spaces to WS-Print-Line.
002670     string   WS-Cat-Tbl-Name (WS-Cat-Sub) "  "
002680              WS-Cat-Tbl-Type (WS-Cat-Sub) "  " WS-Cnt-Edit
002690              "  " WS-Amt-Edit
002700              delimited by size into WS-Print-Line.
002710     move     WS-Print-Line to Rpt-Line.
002720     write    FT-Report-Line.
002730 AA042-Exit.
002740     exit.
