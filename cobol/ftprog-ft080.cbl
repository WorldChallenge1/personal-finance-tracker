000100*****************************************************************
000110*                                                               *
000120*                 Finance Tracker - Savings Goal                *
000130*                    12 Month Chart Extract                     *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190      program-id.         ft080.
000200*
000210     author.              kp.
000220*
000230     installation.        Greenfield Credit Union - Data
000240                          Processing Dept.
000250*
000260     date-written.        03 November 2004.
000270*
000280     date-compiled.
000290*
000300     security.            Confidential - Internal Use Only.
000310                          Property of Greenfield Credit Union -
000320                          Data Processing Dept.  Not for
000330                          release outside the Department.
000340*
000350*    Remarks.             Seventh step of the nightly report chain
000360*                         - builds the 12-month carried-forward
000370*                         progress series per goal from GOALHIST,
000380*                         for the goal-chart screen the web team
000390*                         asked for.  Writes an extra section onto
000400*                         the end of the combined report; not one
000410*                         of the five numbered sections in the
000420*                         original job documentation, added here
000430*                         as a bonus extract.
000440*
000450*    Called modules.      None.
000460*
000470*    Files used.
000480*                         GOALFILE.   Savings goal master (input).
000490*                         GOALHIST.   Goal history ledger 
000500     *    (input).
000510*                         RPTFILE.    Combined report - extended
000520*                                     here (i-o, opened extend).
000530*
000540* Changes:
000550* 03/11/04 kp  - 1.0.00 Created for the web goal-chart screen.
000560* 02/02/26 vbc -     .1 Tidied comments for the new report suite,
000570*                       no logic change.
000580* 09/02/26 vbc -     .2 ZZ067-Fill-One-Month's rollover test was
000590*                       backwards - the +12/-1yr correction fired
000600*                       on months that did NOT underflow and was
000610*                       skipped on the one that did, so the chart
000620*                       window walked Mm past 12 instead of
000630*                       wrapping into the prior year.  Branches
000640*                       swapped (helpdesk ticket 5290, same as
000650*                       FT090).
000660*
000670 environment             division.
000680*
000690 configuration            section.
000700 copy "ftcopy-ftenv.cob".
000710*
000720 input-output            section.
000730 file-control.
000740     select   Goal-File         assign       "GOALFILE"
000750                                organization sequential
000760                                status       Goal-Status.
000770     select   Goal-Hist-File    assign       "GOALHIST"
000780                                organization sequential
000790                                status       Goal-Hist-Status.
000800     select   Report-File       assign       "RPTFILE"
000810                                organization sequential
000820                                status       Report-Status.
000830*
000840 data                    division.
000850*
000860 file section.
000870*
000880 fd  Goal-File.
000890 copy "ftcopy-wsftgoal.cob".
000900*
000910 fd  Goal-Hist-File.
000920 copy "ftcopy-wsftghis.cob".
000930*
000940 fd  Report-File.
000950 copy "ftcopy-wsftrpt.cob".
000960*
000970 working-storage section.
000980*
000990 77  Prog-Name              pic x(17) value "FT080 (1.0.02)".
001000*
001010 copy "ftcopy-wsftdate.cob".
001020*
001030 01  WS-File-Status.
001040     03  Goal-Status         pic xx     value zeros.
001050     03  Goal-Hist-Status    pic xx     value zeros.
001060     03  Report-Status       pic xx     value zeros.
001070     03  filler                  pic x(2).
001080*
001090 01  WS-Eof-Switches.
001100     03  WS-Goal-Eof-Sw      pic x      value "N".
001110     03  WS-Hist-Eof-Sw      pic x      value "N".
001120     03  filler              pic x(2).
001130*
001140 77  WS-Today-6              pic 9(6)   value zero.
001150 77  WS-Yy-2                 pic 99     comp   value zero.
001160 77  WS-Cc                   pic 99     comp   value zero.
001170*
001180*    The 12-month window, oldest (subscript 1) to current month
001190*    (subscript 12), built the same walk-back-with-rollover way
001200*    as FT090's six-month trend table.
001210*
001220 01  WS-Window-Table.
001230     03  WS-Window-Entry     occurs 12 times.
001240         05  WS-Win-Ccyy         pic 9(4).
001250         05  WS-Win-Mm           pic 99.
001260     03  filler                  pic x(2).
001270 01  WS-Win-Sub                  pic 9(4)  comp   value zero.
001280 01  WS-Roll-Ccyy                pic 9(4)  comp.
001290 01  WS-Roll-Mm                  pic s9(4) comp.
001300*
001310 01  WS-Goal-Series.
001320     03  WS-Series-Max       occurs 12 times pic s9(13)v99 comp-3.
001330     03  WS-Series-Value     occurs 12 times pic s9(13)v99 comp-3.
001340     03  WS-Series-Found-Sw  occurs 12 times pic x.
001350     03  filler                  pic x(2).
001360*
001370 01  WS-Current-Goal-Id          pic 9(9).
001380 01  WS-Current-Goal-Name        pic x(30).
001390*
001400 01  WS-Print-Line              pic x(132).
001410 01  WS-Amt-Edit                  pic -(13)9.99.
001420*
001430 procedure division.
001440*
001450 AA000-Main                  section.
001460*
001470     perform  AA010-Open-Files thru AA010-Exit.
001480     perform  ZZ065-Build-Window thru ZZ065-Exit.
001490     move     spaces to Rpt-Line.
001500     write    FT-Report-Line.
001510     move     "SECTION 8 - GOAL 12 MONTH CHART" to WS-Print-Line.
001520     move     WS-Print-Line to Rpt-Line.
001530     write    FT-Report-Line.
001540     perform  AA020-Process-Goals thru AA020-Exit
001550              until    WS-Goal-Eof-Sw = "Y".
001560     close    Goal-File
001570              Goal-Hist-File
001580              Report-File.
001590     goback.
001600*
001610 AA000-Exit.
001620     exit.
001630*
001640 AA010-Open-Files.
001650*
001660     move     zero to Return-Code.
001670     open     input  Goal-File.
001680     if       Goal-Status not = "00"
001690              display  "FT080 GOALFILE will not open, status "
001700             Goal-Status
001710              move     8 to Return-Code
001720              goback.
001730     open     extend Report-File.
001740     if       Report-Status not = "00"
001750              display  "FT080 RPTFILE will not open, status "
001760             Report-Status
001770              close    Goal-File
001780              move     8 to Return-Code
001790              goback.
001800 AA010-Exit.
001810     exit.
001820*
001830 AA020-Process-Goals.
001840*
001850*    GOAL-CHART / BUSINESS RULES - per goal, GOALHIST is opened
001860*    and read fresh from the top; history is written
001870     *    date-ascending
001880*    (see that copybook's header) so a single forward pass is
001890*    enough to keep, per window month, the maximum amount seen.
001900*
001910     read     Goal-File
001920              at end
001930                       move     "Y" to WS-Goal-Eof-Sw
001940                       go to    AA020-Exit.
001950     move     Goal-Id   to WS-Current-Goal-Id.
001960     move     Goal-Name to WS-Current-Goal-Name.
001970     perform  AA022-Clear-Series thru AA022-Exit
001980              varying WS-Win-Sub from 1 by 1
001990              until    WS-Win-Sub > 12.
002000     open     input Goal-Hist-File.
002010     move     "N" to WS-Hist-Eof-Sw.
002020     perform  AA024-Scan-History thru AA024-Exit
002030              until    WS-Hist-Eof-Sw = "Y".
002040     close    Goal-Hist-File.
002050     perform  AA026-Carry-Forward thru AA026-Exit
002060              varying WS-Win-Sub from 1 by 1
002070              until    WS-Win-Sub > 12.
002080     perform  AA028-Write-Series thru AA028-Exit.
002090 AA020-Exit.
002100     exit.
002110*
002120 AA022-Clear-Series.
002130     move     zero to WS-Series-Max (WS-Win-Sub).
002140     move     "N" to WS-Series-Found-Sw (WS-Win-Sub).
002150 AA022-Exit.
002160     exit.
002170*
002180 AA024-Scan-History.
002190     read     Goal-Hist-File
002200              at end
002210                       move     "Y" to WS-Hist-Eof-Sw
002220                       go to    AA024-Exit.
002230     if       Gh-Goal-Id not = WS-Current-Goal-Id
002240              go to    AA024-Exit.
002250     move     zero to WS-Win-Sub.
002260     perform  AA025-Post-One-Month thru AA025-Exit
002270              until    WS-Win-Sub not < 12.
002280 AA024-Exit.
002290     exit.
002300*
002310 AA025-Post-One-Month.
002320     add      1 to WS-Win-Sub.
002330     if       Gh-Date (1:4) = WS-Win-Ccyy (WS-Win-Sub)
002340              and      Gh-Date (5:2) = WS-Win-Mm (WS-Win-Sub)
002350              if       WS-Series-Found-Sw (WS-Win-Sub) = "N"
002360                       or       Gh-Amount > WS-Series-Max
002370             (WS-Win-Sub)
002380                       move     Gh-Amount to WS-Series-Max
002390             (WS-Win-Sub)
002400                       move     "Y" to WS-Series-Found-Sw
002410             (WS-Win-Sub)
002420              move     12 to WS-Win-Sub.
002430 AA025-Exit.
002440     exit.
002450*
002460 AA026-Carry-Forward.
002470*
002480     if       WS-Win-Sub = 1
002490              if       WS-Series-Found-Sw (1) = "Y"
002500                       move     WS-Series-Max (1) to
002510             WS-Series-Value (1)
002520              else
002530                       move     zero to WS-Series-Value (1)
002540     else
002550              if       WS-Series-Found-Sw (WS-Win-Sub) = "Y"
002560                       move     WS-Series-Max (WS-Win-Sub)
002570                                to WS-Series-Value (WS-Win-Sub)
002580              else
002590                       move     WS-Series-Value (WS-Win-Sub - 1)
002600                                to WS-Series-Value (WS-Win-Sub).
002610 AA026-Exit.
002620     exit.
002630*
002640 AA028-Write-Series.
002650     move     spaces to WS-Print-Line.
002660     string   WS-Current-Goal-Name delimited by size
002670              into WS-Print-Line.
002680     move     WS-Print-Line to Rpt-Line.
002690     write    FT-Report-Line.
002700     perform  AA029-Write-One-Month thru AA029-Exit
002710              varying WS-Win-Sub from 1 by 1
002720              until    WS-Win-Sub > 12.
002730 AA028-Exit.
002740     exit.
002750*
002760 AA029-Write-One-Month.
002770     move     WS-Series-Value (WS-Win-Sub) to WS-Amt-Edit.
002780     move     spaces to WS-Print-Line.
002790     string   "    " WS-Month-Nm (WS-Win-Mm (WS-Win-Sub)) "  "
002800              WS-Win-Ccyy (WS-Win-Sub) "  " WS-Amt-Edit
002810              delimited by size into WS-Print-Line.
002820     move     WS-Print-Line to Rpt-Line.
002830     write    FT-Report-Line.
002840 AA029-Exit.
002850     exit.
002860*
002870 ZZ065-Build-Window.
002880*
002890     accept   WS-Today-6 from date.
002900     move     WS-Today-6 (1:2) to WS-Yy-2.
002910     if       WS-Yy-2 < 50
002920              move     20 to WS-Cc
002930     else
002940              move     19 to WS-Cc.
002950     compute  WS-Today-Ymd = WS-Cc * 1000000 + WS-Today-6.
002960     move     WS-Today-Ccyy to WS-Roll-Ccyy.
002970     move     WS-Today-Mm   to WS-Roll-Mm.
002980     perform  ZZ067-Fill-One-Month thru ZZ067-Exit
002990              varying WS-Win-Sub from 12 by -1
003000              until    WS-Win-Sub < 1.
003010 ZZ065-Exit.
003020     exit.
003030*
003040 ZZ067-Fill-One-Month.
003050     move     WS-Roll-Ccyy to WS-Win-Ccyy (WS-Win-Sub).
003060     move     WS-Roll-Mm   to WS-Win-Mm   (WS-Win-Sub).
003070     subtract 1 from WS-Roll-Mm.
003080     if       WS-Roll-Mm not > zero
003090              add      12 to WS-Roll-Mm
003100              subtract 1 from WS-Roll-Ccyy.
003110 ZZ067-Exit.
003120     exit.
