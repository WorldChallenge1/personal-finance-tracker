000100*****************************************************************
000110*                                                               *
000120*                 Finance Tracker - CSV Export                 *
000130*             Write Posted Transactions To Feed                *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190      program-id.         ft040.
000200*
000210     author.              tm.
000220*
000230     installation.        Greenfield Credit Union - Data
000240                          Processing Dept.
000250*
000260     date-written.        30 March 1995.
000270*
000280     date-compiled.
000290*
000300     security.            Confidential - Internal Use Only.
000310                          Property of Greenfield Credit Union -
000320                          Data Processing Dept.  Not for
000330                          release outside the Department.
000340*
000350*    Remarks.             Companion to FT030 - writes the ledger
000360*                         back out in the same feed layout, header
000370*                         first, newest transaction first, amount
000380*                         always printed to two decimals.  Same
000390*                         optional filter card as FT020; a filter
000400*                         card with a non-numeric category id is
000410*                         simply ignored rather than failing the
000420*                         run.
000430*
000440*    Called modules.      None.
000450*
000460*    Files used.
000470*                         CATFILE.   Category master   (input, not
000480*                                    used for lookup here - only
000490*                                    to test the filter card's
000500*                                    category id).
000510*                         TXNFILE.   Transaction ledger (input).
000520*                         PARMFILE.  Filter card, optional
000530     *    (input).
000540*                         EXPFEED.   Export feed, line-sequential
000550*                                    text (output).
000560*
000570* Changes:
000580* 30/03/95 tm  - 1.0.00 Created.
000590* 14/09/99 cjw - Y2K   Reviewed - dates here are ccyymmdd already,
000600*                       no change required.
000610* 03/11/04 kp  -     .1 Filter card support added, matching FT020.
000620* 02/02/26 vbc -     .2 Tidied comments for the new report suite,
000630*                       no logic change.
000640*
000650 environment             division.
000660*
000670 configuration            section.
000680 copy "ftcopy-ftenv.cob".
000690*
000700 input-output            section.
000710 file-control.
000720     select   Category-File    assign       "CATFILE"
000730                                organization sequential
000740                                status       Category-Status.
000750     select   Transaction-File assign       "TXNFILE"
000760                                organization sequential
000770                                status       Transaction-Status.
000780     select   Parm-File        assign       "PARMFILE"
000790                                organization sequential
000800                                optional
000810                                status       Parm-Status.
000820     select   Export-Feed      assign       "EXPFEED"
000830                                organization line sequential
000840                                status       Export-Status.
000850*
000860 data                    division.
000870*
000880 file section.
000890*
000900 fd  Category-File.
000910 copy "ftcopy-wsftcat.cob".
000920*
000930 fd  Transaction-File.
000940 copy "ftcopy-wsfttxn.cob".
000950*
000960 fd  Parm-File.
000970 copy "ftcopy-wsftprm.cob".
000980*
000990 fd  Export-Feed.
001000 01  Export-Feed-Line           pic x(132).
001010*
001020 sd  Sort-Work-File.
001030 01  SD-Transaction-Record.
001040     03  SD-Txn-Id             pic 9(9).
001050     03  SD-Txn-Date           pic 9(8).
001060     03  SD-Txn-Desc           pic x(40).
001070     03  SD-Txn-Type           pic x(7).
001080     03  SD-Txn-Amount         pic s9(13)v99  comp-3.
001090     03  SD-Txn-Cat-Id         pic 9(9).
001100     03  filler                pic x(2).
001110*
001120 working-storage section.
001130*
001140 77  Prog-Name              pic x(17) value "FT040 (1.0.02)".
001150*
001160 copy "ftcopy-wsftdate.cob".
001170*
001180 01  WS-File-Status.
001190     03  Category-Status     pic xx     value zeros.
001200     03  Transaction-Status  pic xx     value zeros.
001210     03  Parm-Status         pic xx     value zeros.
001220     03  Export-Status       pic xx     value zeros.
001230     03  filler                  pic x(2).
001240*
001250 01  WS-Eof-Switches.
001260     03  WS-Cat-Eof-Sw       pic x      value "N".
001270     03  WS-Srt-Eof-Sw       pic x      value "N".
001280     03  WS-Cat-Filter-Ok-Sw pic x      value "N".
001290     03  filler                  pic x(2).
001300*
001310 01  WS-Cat-Table.
001320     03  WS-Cat-Entry        occurs 300 times.
001330         05  WS-Cat-Tbl-Id   pic 9(9).
001340     03  filler                  pic x(2).
001350 01  WS-Cat-Tbl-Ctl.
001360     03  WS-Cat-Count        pic 9(4)   comp   value zero.
001370     03  WS-Cat-Sub          pic 9(4)   comp   value zero.
001380     03  filler                  pic x(2).
001390*
001400 01  WS-Filter-Card.
001410     03  WS-Flt-Start-Date   pic 9(8)   value zero.
001420     03  WS-Flt-End-Date     pic 9(8)   value zero.
001430     03  WS-Flt-Cat-Id       pic 9(9)   value zero.
001440     03  WS-Flt-Type         pic x(7)   value spaces.
001450     03  filler                  pic x(2).
001460*
001470 01  WS-Export-Ctl.
001480     03  WS-Export-Count      pic 9(7)  comp   value zero.
001490     03  filler                  pic x(2).
001500*
001510 01  WS-Amt-Zoned.
001520     03  WS-Amt-Zoned-Val        pic 9(13)v99.
001530     03  filler                  pic x(2).
001540 01  WS-Amt-Digits redefines WS-Amt-Zoned.
001550     03  WS-Amt-Int-Num          pic 9(13).
001560     03  WS-Amt-Frac-Num         pic 99.
001570     03  filler                  pic x(2).
001580*
001590 01  WS-Amt-Int-Edit             pic z(12)9.
001600 01  WS-Amt-Lead-Spaces          pic 9(2)   comp   value zero.
001610 01  WS-Amt-Trim-Start           pic 9(2)   comp   value zero.
001620 01  WS-Amt-Trim-Len             pic 9(2)   comp   value zero.
001630*
001640 procedure division.
001650*
001660 AA000-Main                  section.
001670*
001680     perform  AA010-Open-Files thru AA010-Exit.
001690     perform  AA020-Load-Categories thru AA020-Exit
001700              until    WS-Cat-Eof-Sw = "Y".
001710     perform  AA025-Read-Filter-Card thru AA025-Exit.
001720     move     "date,description,type,amount,category_id"
001730              to Export-Feed-Line.
001740     write    Export-Feed-Line.
001750     sort     Sort-Work-File
001760              on descending key SD-Txn-Date
001770              using    Transaction-File
001780              output procedure is AA030-Write-Feed thru
001790             AA030-Exit.
001800     display  Prog-Name " exported " WS-Export-Count " row(s)".
001810     close    Category-File
001820              Export-Feed.
001830     goback.
001840*
001850 AA000-Exit.
001860     exit.
001870*
001880 AA010-Open-Files.
001890*
001900     move     zero to Return-Code.
001910     open     input  Category-File.
001920     if       Category-Status not = "00"
001930              display  "FT040 CATFILE will not open, status "
001940             Category-Status
001950              move     8 to Return-Code
001960              goback.
001970     open     output Export-Feed.
001980     if       Export-Status not = "00"
001990              display  "FT040 EXPFEED will not open, status "
002000             Export-Status
002010              close    Category-File
002020              move     8 to Return-Code
002030              goback.
002040 AA010-Exit.
002050     exit.
002060*
002070 AA020-Load-Categories.
002080*
002090     read     Category-File
002100              at end
002110                       move     "Y" to WS-Cat-Eof-Sw
002120                       go to    AA020-Exit.
002130     if       WS-Cat-Count < 300
002140              add      1 to WS-Cat-Count
002150              move     Cat-Id   to WS-Cat-Tbl-Id   (WS-Cat-Count).
002160 AA020-Exit.
002170     exit.
002180*
002190 AA025-Read-Filter-Card.
002200*
002210*    Same rules as FT020 - see that program's header for the
002220*    full note.  A non-numeric category id on the card cannot
002230*    occur here (Parm-Cat-Id is a numeric field); a value that
002240*    does not match a live category is simply not honoured.
002250*
002260     open     input Parm-File.
002270     if       Parm-Status not = "00"
002280              go to    AA025-Exit.
002290     read     Parm-File
002300              at end
002310                       go to    AA025-Close.
002320     move     Parm-Start-Date to WS-Flt-Start-Date.
002330     move     Parm-End-Date   to WS-Flt-End-Date.
002340     move     Parm-Cat-Id     to WS-Flt-Cat-Id.
002350     move     Parm-Type       to WS-Flt-Type.
002360 AA025-Close.
002370     close    Parm-File.
002380     move     "N" to WS-Cat-Filter-Ok-Sw.
002390     if       WS-Flt-Cat-Id = zero
002400              go to    AA025-Exit.
002410     move     zero to WS-Cat-Sub.
002420     perform  AA026-Find-Filter-Cat thru AA026-Exit
002430              until    WS-Cat-Filter-Ok-Sw = "Y"
002440              or       WS-Cat-Sub not < WS-Cat-Count.
002450 AA025-Exit.
002460     exit.
002470*
002480 AA026-Find-Filter-Cat.
002490     add      1 to WS-Cat-Sub.
002500     if       WS-Cat-Tbl-Id (WS-Cat-Sub) = WS-Flt-Cat-Id
002510              move     "Y" to WS-Cat-Filter-Ok-Sw.
002520 AA026-Exit.
002530     exit.
002540*
002550 AA030-Write-Feed.
002560*
002570     move     "N" to WS-Srt-Eof-Sw.
002580 AA030-Return-Loop.
002590     return   Sort-Work-File
002600              at end
002610                       move     "Y" to WS-Srt-Eof-Sw
002620                       go to    AA030-Exit.
002630     if       WS-Flt-Start-Date not = zero
002640              and      SD-Txn-Date < WS-Flt-Start-Date
002650              go to    AA030-Return-Loop.
002660     if       WS-Flt-End-Date not = zero
002670              and      SD-Txn-Date > WS-Flt-End-Date
002680              go to    AA030-Return-Loop.
002690     if       WS-Cat-Filter-Ok-Sw = "Y"
002700              and      SD-Txn-Cat-Id not = WS-Flt-Cat-Id
002710              go to    AA030-Return-Loop.
002720     if       (WS-Flt-Type = "INCOME " or WS-Flt-Type = "EXPENSE")
002730              and      SD-Txn-Type not = WS-Flt-Type
002740              go to    AA030-Return-Loop.
002750     perform  ZZ080-Edit-Amount thru ZZ080-Exit.
002760     move     spaces to Export-Feed-Line.
002770     string   SD-Txn-Date (1:4) "-" SD-Txn-Date (5:2) "-"
002780              SD-Txn-Date (7:2) "," SD-Txn-Desc "," SD-Txn-Type
002790             ","
002800              WS-Amt-Int-Edit (WS-Amt-Trim-Start:WS-Amt-Trim-Len)
002810              "." WS-Amt-Frac-Num "," SD-Txn-Cat-Id
002820              delimited by size into Export-Feed-Line.
002830     write    Export-Feed-Line.
002840     add      1 to WS-Export-Count.
002850     go to    AA030-Return-Loop.
002860 AA030-Exit.
002870     exit.
002880*
002890 ZZ080-Edit-Amount.
002900*
002910*    Amount comes off the ledger packed and always positive (the
002920*    sign of the movement is carried in Txn-Type, not the amount -
002930*    see FTCOPY-WSFTTXN); unpacked here and the leading zeros
002940*    counted off by hand so the feed carries clean two-decimal
002950*    text with no padding, same spirit as FT030's amount parse.
002960*
002970     move     SD-Txn-Amount to WS-Amt-Zoned-Val.
002980     move     WS-Amt-Int-Num to WS-Amt-Int-Edit.
002990     move     zero to WS-Amt-Lead-Spaces.
003000     inspect  WS-Amt-Int-Edit tallying WS-Amt-Lead-Spaces
003010              for leading spaces.
003020     compute  WS-Amt-Trim-Start = WS-Amt-Lead-Spaces + 1.
003030     compute  WS-Amt-Trim-Len   = 13 - WS-Amt-Lead-Spaces.
003040 ZZ080-Exit.
003050     exit.
